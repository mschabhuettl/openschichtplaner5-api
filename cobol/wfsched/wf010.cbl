000100*>****************************************************************        
000200*>                                                                *       
000300*>        Workforce Scheduling Analytics & Reporting Batch        *       
000400*>                 Main Driver / Report Production                *       
000500*>                                                                *       
000600*>****************************************************************        
000700*>                                                                        
000800 identification          division.                                        
000900*>================================                                        
001000*>                                                                        
001100      program-id.         wf010.                                          
001200*>**                                                                      
001300*>    Author.             V B Coen FBCS, FIDM, FIDPM, 04/02/1982.         
001400*>**                                                                      
001500*>    Installation.       Applewood Computers.                            
001600*>**                                                                      
001700*>    Date-Written.       04/02/1982.                                     
001800*>**                                                                      
001900*>    Date-Compiled.                                                      
002000*>**                                                                      
002100*>    Security.           Copyright (C) 1982-2026 & later, V B Coen.      
002200*>                        Distributed under the GNU General Public        
002300*>                        License.  See the file COPYING for details.     
002400*>**                                                                      
002500*>    Remarks.            Reads the scheduling system's flat extract files
002600*>                        (employees, shift types, assignments, absences, 
002700*>                        entitlements, demand rules, workplaces, groups  
002800*>                        and notes) and produces the full analytics and  
002900*>                        reporting batch - overview, HR analytics,       
003000*>                        operational analytics, communication analytics, 
003100*>                        predictive analytics, workforce/financial       
003200*>                        metrics, duty roster, deployment plan, yearly   
003300*>                        overview, employee shift report and shift       
003400*>                        coverage report - onto one 132 column print     
003500*>                        file, section after section, in that order.     
003600*>**                                                                      
003700*>    Version.            1.00.                                           
003800*>**                                                                      
003900*>    Called Modules.     wf004 (calendar utility - days in month,        
004000*>                        day of week, leap year test).                   
004100*>**                                                                      
004200*>    Functions Used:     None - house rule, no intrinsic FUNCTIONs on    
004300*>                        this job, see wf004 remarks.                    
004400*>**                                                                      
004500*>    Files used:         WF-Employee-File     (EMPLOYEE)    input        
004600*>                        WF-Shiftdef-File     (SHIFTDEF)    input        
004700*>                        WF-Assign-File       (ASSIGN)      input        
004800*>                        WF-Absence-File      (ABSENCE)     input        
004900*>                        WF-Leavtype-File     (LEAVTYPE)    input        
005000*>                        WF-Entitle-File      (ENTITLE)     input        
005100*>                        WF-Demand-File       (DEMAND)      input        
005200*>                        WF-Workplc-File      (WORKPLC)     input        
005300*>                        WF-Groups-File       (GROUPS)      input        
005400*>                        WF-Grpasg-File       (GRPASG)      input        
005500*>                        WF-Notes-File        (NOTES)       input        
005600*>                        WF-Params-File       (PARAMS)      input        
005700*>                        WF-Report-File       (REPORT)      output       
005800*>**                                                                      
005900*>    Error messages used.                                                
006000*>                        None fatal - short/missing Params file          
006100*>                        defaults silently, per Remarks on fdwfpar.      
006200*>**                                                                      
006300*> Changes:                                                               
006400*> 04/02/82 vbc - 1.00 Created - first cut, overview section only,        
006500*>                     copied down from the py000/pyrgstr driver shape.   
006600*> 18/05/84 vbc        HR analytics (absence/entitlement) section added.  
006700*> 02/11/86 vbc        Operational analytics & demand evaluation added.   
006800*> 27/07/89 vbc        Communication analytics section added.             
006900*> 14/01/91 vbc        Predictive analytics (forecast/trend/risk) added.  
007000*> 09/08/93 vbc        Workforce & financial intelligence metrics added.  
007100*> 21/02/95 vbc        Duty roster and deployment plan matrix reports     
007200*>                     added - Report Writer dropped in favour of the     
007300*>                     older hand built print line style, matches the     
007400*>                     rest of this job better and is a lot less fuss     
007500*>                     to change when the business keeps moving the       
007600*>                     goalposts on us.                                   
007700*> 30/10/96 vbc        Yearly overview, employee shift report and         
007800*>                     shift coverage report added - all units now        
007900*>                     implemented per the scheduling spec.               
008000*> 11/09/98 vbc        Y2K review - all working dates already carried     
008100*>                     as 4 digit CCYY throughout this program and in     
008200*>                     wf004, no 2 digit year window in use anywhere,     
008300*>                     passed without change.                             
008400*> 06/04/02 vbc        Tidied up top-N insertion paragraphs, no logic     
008500*>                     change, just easier to read down.                  
008600*> 19/11/07 vbc        Demand coverage status wording brought in line     
008700*>                     with current operations terminology.               
008800*> 23/06/15 vbc        Minor - guard divide by zero added to capacity     
008900*>                     utilisation calc, was blowing up on a demo run     
009000*>                     with zero shift types on file.                     
009100*>                                                                        
009200*>**********************************************************************  
009300*> Copyright Notice.                                                      
009400*> ****************                                                       
009500*>                                                                        
009600*> This notice supersedes all prior copyright notices, updated            
009700*> 2024-04-16.                                                            
009800*>                                                                        
009900*> These files and programs are part of the Applewood Computers Accounting
010000*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.       
010100*>                                                                        
010200*> This program is now free software; you can redistribute it and/or      
010300*> modify it under the terms listed here and of the GNU General Public    
010400*> License as published by the Free Software Foundation; version 3 and    
010500*> later as revised for PERSONAL USAGE ONLY and that includes for use     
010600*> within a business but EXCLUDES repackaging or for Resale, Rental or    
010700*> Hire in ANY way.                                                       
010800*>                                                                        
010900*> ACAS is distributed in the hope that it will be useful, but WITHOUT    
011000*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or  
011100*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License  
011200*> for more details.                                                      
011300*>                                                                        
011400*>**********************************************************************  
011500*>                                                                        
011600 environment             division.                                        
011700*>================================                                        
011800*>                                                                        
011900 configuration            section.                                        
012000 special-names.                                                           
012100     c01 is Top-Of-Form                                                   
012200     upsi-0 is WF-Switch-0                                                
012300         on   WF-U0-On                                                    
012400         off  WF-U0-Off.                                                  
012500*>                                                                        
012600 input-output             section.                                        
012700 file-control.                                                            
012800*>                                                                        
012900     copy "selwfemp.cob".                                                 
013000     copy "selwfshf.cob".                                                 
013100     copy "selwfasg.cob".                                                 
013200     copy "selwfabs.cob".                                                 
013300     copy "selwflvt.cob".                                                 
013400     copy "selwfent.cob".                                                 
013500     copy "selwfdem.cob".                                                 
013600     copy "selwfwpl.cob".                                                 
013700     copy "selwfgrp.cob".                                                 
013800     copy "selwfgas.cob".                                                 
013900     copy "selwfnte.cob".                                                 
014000     copy "selwfpar.cob".                                                 
014100     copy "selwfrpt.cob".                                                 
014200*>                                                                        
014300 data                     division.                                       
014400*>================================                                        
014500*>                                                                        
014600 file section.                                                            
014700*>------------                                                            
014800*>                                                                        
014900     copy "fdwfemp.cob".                                                  
015000     copy "fdwfshf.cob".                                                  
015100     copy "fdwfasg.cob".                                                  
015200     copy "fdwfabs.cob".                                                  
015300     copy "fdwflvt.cob".                                                  
015400     copy "fdwfent.cob".                                                  
015500     copy "fdwfdem.cob".                                                  
015600     copy "fdwfwpl.cob".                                                  
015700     copy "fdwfgrp.cob".                                                  
015800     copy "fdwfgas.cob".                                                  
015900     copy "fdwfnte.cob".                                                  
016000     copy "fdwfpar.cob".                                                  
016100     copy "fdwfrpt.cob".                                                  
016200*>                                                                        
016300 working-storage section.                                                 
016400*>------------------------                                                
016500*>                                                                        
016600 77  Prog-Name               pic x(15)     value "WF010 (1.00)".          
016700*>                                                                        
016800*> File status bytes - one pair of alpha digits per file, house style     
016900*> keeps these together in the main program rather than in a copybook.    
017000*>                                                                        
017100 01  WF-File-Statuses.                                                    
017200     03  WF-Emp-Status        pic xx.                                     
017300     03  WF-Shf-Status        pic xx.                                     
017400     03  WF-Asg-Status        pic xx.                                     
017500     03  WF-Abs-Status        pic xx.                                     
017600     03  WF-Lvt-Status        pic xx.                                     
017700     03  WF-Ent-Status        pic xx.                                     
017800     03  WF-Dmf-Status        pic xx.                                     
017900     03  WF-Wpl-Status        pic xx.                                     
018000     03  WF-Grp-Status        pic xx.                                     
018100     03  WF-Gas-Status        pic xx.                                     
018200     03  WF-Nte-Status        pic xx.                                     
018300     03  WF-Par-Status        pic xx.                                     
018400     03  WF-Rpt-Status        pic xx.                                     
018500     03  filler               pic x(01).                                  
018600*>                                                                        
018700 copy "wswork.cob".                                                       
018800 copy "wscall4.cob".                                                      
018900 copy "wswfnam.cob".                                                      
019000*>                                                                        
019100*> Re-usable print line edit fields - one per shape needed, moved to      
019200*> and printed from rather than carrying a Report Writer RD on this job.  
019300*>                                                                        
019400 01  WF-Edit-Fields.                                                      
019500     03  WF-Ed-Cnt6            pic zzzzz9.                                
019600     03  WF-Ed-Cnt4            pic zzz9.                                  
019700     03  WF-Ed-Pct             pic z9.99.                                 
019800     03  WF-Ed-Pct1            pic zz9.9.                                 
019900     03  WF-Ed-Amt             pic z,zzz,zz9.99.                          
020000     03  WF-Ed-Sub-Id          pic zzzzz9.                                
020100     03  filler                pic x(01).                                 
020200*>                                                                        
020300*> Current record working fields used while stepping through each         
020400*> transaction file - one small group per file kept apart from the        
020500*> permanent totals/tables above.                                         
020600*>                                                                        
020700 01  WF-Curr-Fields.                                                      
020800     03  WF-Curr-Lvt-Ix         pic 9(4)      comp.                       
020900     03  WF-Curr-Emp-Ix         pic 9(4)      comp.                       
021000     03  WF-Curr-Shf-Ix         pic 9(4)      comp.                       
021100     03  WF-Curr-Wpl-Ix         pic 9(4)      comp.                       
021200     03  WF-Curr-Month          pic 99        comp.                       
021300     03  WF-Curr-Day            pic 99        comp.                       
021400     03  WF-Curr-Dow            pic 9          comp.                      
021500     03  WF-Day-Covered-Flag    pic x         occurs 50                   
021600                                               value space.               
021700     03  WF-Day-Cov-Cnt         pic 9(3)      comp.                       
021800     03  WF-Day-Ppl-Sum         pic 9(6)      comp.                       
021900     03  filler                 pic x(01).                                
022000*>                                                                        
022100*> U3 per shift-def assignment counters, parallel to the shift-def        
022200*> table but kept apart from it as they are only valid for the month      
022300*> currently being processed (re-zeroed each run of C030).                
022400*>                                                                        
022500 01  WF-Shf-Month-Counters.                                               
022600     03  WF-Shf-Month-Main      pic 9(5)      comp   occurs 50.           
022700     03  WF-Shf-Month-Special   pic 9(5)      comp   occurs 50.           
022800     03  WF-Shf-Month-Total     pic 9(5)      comp   occurs 50.           
022900     03  filler                 pic x(01).                                
023000*>                                                                        
023100*> U1 per-employee ratio fields - local to the overview section.          
023200*>                                                                        
023300 01  WF-Overview-Fields.                                                  
023400     03  WF-Ov-Asg-Per-Emp      pic s9(3)v99  comp-3.                     
023500     03  WF-Ov-Abs-Per-Emp      pic s9(3)v99  comp-3.                     
023600     03  WF-Ov-Nte-Per-Emp      pic s9(3)v99  comp-3.                     
023700     03  filler                 pic x(01).                                
023800*>                                                                        
023900*> Top-N insertion candidate - loaded from whichever table entry is       
024000*> currently being offered up to a top list, then compared in place.      
024100*>                                                                        
024200 01  WF-Top-N-Candidate.                                                  
024300     03  WF-Cand-Id             pic 9(6)      comp.                       
024400     03  WF-Cand-Name           pic x(20).                                
024500     03  WF-Cand-Cnt            pic 9(6)      comp.                       
024600     03  filler                 pic x(01).                                
024700*>                                                                        
024800*> Workplace utilisation sort - index array bubble-sorted descending      
024900*> on assignment count once the month's assignments are all tallied.      
025000*>                                                                        
025100 01  WF-Sort-Fields.                                                      
025200     03  WF-Wpl-Sort-Ix         pic 9(3)      comp  occurs 100.           
025300     03  WF-Sort-Temp-Ix        pic 9(3)      comp.                       
025400     03  WF-Sort-Swapped-Sw     pic x         value "N".                  
025500         88  WF-Sort-Swapped                value "Y".                    
025600     03  filler                 pic x(01).                                
025700*>                                                                        
025800*> U8/U9/U12 roster and coverage scratch fields.                          
025900*>                                                                        
026000 01  WF-Roster-Fields.                                                    
026100     03  WF-Roster-Days         pic 99        comp.                       
026200     03  WF-Shift-Code          pic x(02).                                
026300     03  WF-Day-Deploy-Cnt      pic 9(3)      comp  occurs 31.            
026400     03  WF-Year-Cand-Pri       pic 9         comp.                       
026500     03  filler                 pic x(01).                                
026600*>                                                                        
026700*> Month name abbreviations for the U10 yearly overview row labels -      
026800*> built as one literal and REDEFINED, same trick as wf004's month        
026900*> length table.                                                          
027000*>                                                                        
027100 01  WF-Month-Name-Literal      pic x(36)                                 
027200     value "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".                        
027300 01  WF-Month-Name-Table  redefines WF-Month-Name-Literal.                
027400     03  WF-Month-Name          pic x(3)      occurs 12.                  
027500*>                                                                        
027600*> U11/U12 per shift-def scratch counters.                                
027700*>                                                                        
027800 01  WF-Report-Shf-Fields.                                                
027900     03  WF-Emp-Shf-Cnt         pic 9(5)      comp  occurs 50.            
028000     03  WF-Emp-Shf-Total       pic 9(6)      comp.                       
028100     03  filler                 pic x(01).                                
028200*>                                                                        
028300*> U12 coverage report best/worst trackers.                               
028400*>                                                                        
028500 01  WF-Coverage-Fields.                                                  
028600     03  WF-Cov-Pct             pic s9(3)v99  comp-3.                     
028700     03  WF-Cov-Avg-Ppl         pic s9(3)v9   comp-3.                     
028800     03  WF-Cov-Best-Shf        pic 9(4)      comp.                       
028900     03  WF-Cov-Best-Pct        pic s9(3)v99  comp-3.                     
029000     03  WF-Cov-Worst-Shf       pic 9(4)      comp.                       
029100     03  WF-Cov-Worst-Pct       pic s9(3)v99  comp-3  value 101.          
029200     03  filler                 pic x(01).                                
029300*>                                                                        
029400 linkage section.                                                         
029500*>***************                                                         
029600*>  (none - wf010 is the top level driver, nothing passed to it)          
029700*>                                                                        
029800 procedure division.                                                      
029900*>===================                                                     
030000*>                                                                        
030100 aa000-Main                  section.                                     
030200*>**********************************                                      
030300*>                                                                        
030400     perform  aa010-Open-Files     thru aa010-Exit.                       
030500     perform  b010-Load-Masters    thru b010-Exit.                        
030600     perform  c010-Write-Overview  thru c010-Exit.                        
030700     perform  c020-Hr-Analytics    thru c029-Hr-Exit.                     
030800     perform  c030-Op-Analytics    thru c039-Op-Exit.                     
030900     perform  c040-Comm-Analytics  thru c040-Exit.                        
031000     perform  c050-Predictive      thru c050-Exit.                        
031100     perform  c060-Workforce-Metrics thru c060-Exit.                      
031200     perform  c070-Financial-Metrics thru c070-Exit.                      
031300     perform  c080-Duty-Roster     thru c080-Exit.                        
031400     perform  c090-Deployment-Plan thru c090-Exit.                        
031500     perform  c100-Yearly-Overview thru c100-Exit.                        
031600     perform  c110-Emp-Shift-Rpt   thru c110-Exit.                        
031700     perform  c120-Coverage-Rpt    thru c120-Exit.                        
031800     perform  aa090-Close-Files    thru aa090-Exit.                       
031900     goback.                                                              
032000*>                                                                        
032100 aa010-Open-Files             section.                                    
032200*>**********************************                                      
032300*> Opens every extract file and the report print file, then reads the     
032400*> single Params record if present - defaults apply when it is not.       
032500*>                                                                        
032600     move     2026 to WF-Report-Year.                                     
032700     move     zero to WF-Report-Month.                                    
032800     move     zero to WF-Focus-Emp-Id.                                    
032900     move     zero to WF-Focus-Month.                                     
033000*>                                                                        
033100     open     input  WF-Employee-File  WF-Shiftdef-File                   
033200                      WF-Assign-File   WF-Absence-File                    
033300                      WF-Leavtype-File WF-Entitle-File                    
033400                      WF-Demand-File   WF-Workplc-File                    
033500                      WF-Groups-File   WF-Grpasg-File                     
033600                      WF-Notes-File    WF-Params-File.                    
033700     open     output WF-Report-File.                                      
033800*>                                                                        
033900     if       WF-Par-Status = "00"                                        
034000              read     WF-Params-File                                     
034100                   at end                                                 
034200                        move "10" to WF-Par-Status                        
034300              end-read.                                                   
034400     if       WF-Par-Status = "00"                                        
034500              move     Par-Report-Year   to WF-Report-Year                
034600              move     Par-Report-Month  to WF-Report-Month               
034700              move     Par-Focus-Emp-Id  to WF-Focus-Emp-Id               
034800              move     Par-Focus-Month   to WF-Focus-Month.               
034900     close    WF-Params-File.                                             
035000*>                                                                        
035100 aa010-Exit.                                                              
035200     exit.                                                                
035300*>                                                                        
035400 aa090-Close-Files             section.                                   
035500*>***********************************                                     
035600*>                                                                        
035700     close    WF-Employee-File WF-Shiftdef-File WF-Assign-File            
035800              WF-Absence-File  WF-Leavtype-File  WF-Entitle-File          
035900              WF-Demand-File   WF-Workplc-File    WF-Groups-File          
036000              WF-Grpasg-File   WF-Notes-File      WF-Report-File.         
036100 aa090-Exit.                                                              
036200     exit.                                                                
036300*>                                                                        
036400*>----------------------------------------------------------------        
036500*> B010 - load the five masters into their binary-searchable tables       
036600*> and take a first straight count of every transaction file for the      
036700*> U1 overview (each transaction file is re-opened and re-read from       
036800*> the top by its own unit paragraph further down the program).           
036900*>----------------------------------------------------------------        
037000 b010-Load-Masters            section.                                    
037100*>***********************************                                     
037200*>                                                                        
037300     perform  bb010-Load-Employees  thru bb010-Exit.                      
037400     perform  bb020-Load-Shiftdefs  thru bb020-Exit.                      
037500     perform  bb030-Load-Leavtypes  thru bb030-Exit.                      
037600     perform  bb040-Load-Workplaces thru bb040-Exit.                      
037700     perform  bb050-Load-Groups     thru bb050-Exit.                      
037800     perform  bb060-Count-Asg       thru bb060-Exit.                      
037900     perform  bb070-Count-Abs       thru bb070-Exit.                      
038000     perform  bb080-Count-Ent       thru bb080-Exit.                      
038100     perform  bb090-Count-Dem       thru bb090-Exit.                      
038200     perform  bb100-Count-Gas       thru bb100-Exit.                      
038300     perform  bb110-Count-Nte       thru bb110-Exit.                      
038400     compute  WF-Grand-Total-Recs = WF-Cnt-Emp + WF-Cnt-Shf + WF-Cnt-Asg  
038500                                   + WF-Cnt-Abs + WF-Cnt-Lvt + WF-Cnt-Ent 
038600                                   + WF-Cnt-Dem + WF-Cnt-Wpl + WF-Cnt-Grp 
038700                                   + WF-Cnt-Gas + WF-Cnt-Nte.             
038800 b010-Exit.                                                               
038900     exit.                                                                
039000*>                                                                        
039100 bb010-Load-Employees.                                                    
039200*>                                                                        
039300     read     WF-Employee-File                                            
039400          at end                                                          
039500               set  WF-Emp-Eof to true.                                   
039600     perform  bb011-Emp-Record until WF-Emp-Eof.                          
039700 bb010-Exit.                                                              
039800     exit.                                                                
039900*>                                                                        
040000 bb011-Emp-Record.                                                        
040100*>                                                                        
040200     add      1 to WF-Cnt-Emp.                                            
040300     set      Emp-Ix to WF-Cnt-Emp.                                       
040400     move     Emp-Id         to Te-Emp-Id (Emp-Ix).                       
040500     move     Emp-Name       to Te-Emp-Name (Emp-Ix).                     
040600     move     Emp-Firstname  to Te-Emp-Firstname (Emp-Ix).                
040700     move     Emp-Position   to Te-Emp-Position (Emp-Ix).                 
040800     move     Emp-Start-Date to Te-Emp-Start-Date (Emp-Ix).               
040900     move     Emp-End-Date   to Te-Emp-End-Date (Emp-Ix).                 
041000     move     zero           to Te-Emp-Abs-Cnt (Emp-Ix)                   
041100                                 Te-Emp-Ent-Days (Emp-Ix)                 
041200                                 Te-Emp-Taken-Days (Emp-Ix)               
041300                                 Te-Emp-Workload-Cnt (Emp-Ix)             
041400                                 Te-Emp-Note-Cnt (Emp-Ix).                
041500     if       Emp-End-Date = zero                                         
041600              add 1 to WF-Cnt-Active-Emp.                                 
041700     read     WF-Employee-File                                            
041800          at end                                                          
041900               set  WF-Emp-Eof to true.                                   
042000*>                                                                        
042100 bb020-Load-Shiftdefs.                                                    
042200*>                                                                        
042300     read     WF-Shiftdef-File                                            
042400          at end                                                          
042500               set  WF-Shf-Eof to true.                                   
042600     perform  bb021-Shf-Record until WF-Shf-Eof.                          
042700 bb020-Exit.                                                              
042800     exit.                                                                
042900*>                                                                        
043000 bb021-Shf-Record.                                                        
043100*>                                                                        
043200     add      1 to WF-Cnt-Shf.                                            
043300     set      Shf-Ix to WF-Cnt-Shf.                                       
043400     move     Shf-Id           to Ts-Shf-Id (Shf-Ix).                     
043500     move     Shf-Name         to Ts-Shf-Name (Shf-Ix).                   
043600     move     Shf-Shortname    to Ts-Shf-Shortname (Shf-Ix).              
043700     move     Shf-Start-Time   to Ts-Shf-Start-Time (Shf-Ix).             
043800     move     Shf-End-Time     to Ts-Shf-End-Time (Shf-Ix).               
043900     move     zero             to Ts-Shf-Main-Cnt (Shf-Ix)                
044000                                   Ts-Shf-Special-Cnt (Shf-Ix).           
044100     read     WF-Shiftdef-File                                            
044200          at end                                                          
044300               set  WF-Shf-Eof to true.                                   
044400*>                                                                        
044500 bb030-Load-Leavtypes.                                                    
044600*>                                                                        
044700     read     WF-Leavtype-File                                            
044800          at end                                                          
044900               set  WF-Lvt-Eof to true.                                   
045000     perform  bb031-Lvt-Record until WF-Lvt-Eof.                          
045100 bb030-Exit.                                                              
045200     exit.                                                                
045300*>                                                                        
045400 bb031-Lvt-Record.                                                        
045500*>                                                                        
045600     add      1 to WF-Cnt-Lvt.                                            
045700     set      Lvt-Ix to WF-Cnt-Lvt.                                       
045800     move     Lvt-Id   to Tl-Lvt-Id (Lvt-Ix).                             
045900     move     Lvt-Name to Tl-Lvt-Name (Lvt-Ix).                           
046000     move     zero     to Tl-Lvt-Abs-Cnt (Lvt-Ix).                        
046100     read     WF-Leavtype-File                                            
046200          at end                                                          
046300               set  WF-Lvt-Eof to true.                                   
046400*>                                                                        
046500 bb040-Load-Workplaces.                                                   
046600*>                                                                        
046700     read     WF-Workplc-File                                             
046800          at end                                                          
046900               set  WF-Wpl-Eof to true.                                   
047000     perform  bb041-Wpl-Record until WF-Wpl-Eof.                          
047100 bb040-Exit.                                                              
047200     exit.                                                                
047300*>                                                                        
047400 bb041-Wpl-Record.                                                        
047500*>                                                                        
047600     add      1 to WF-Cnt-Wpl.                                            
047700     set      Wpl-Ix to WF-Cnt-Wpl.                                       
047800     move     Wpl-Id   to Tw-Wpl-Id (Wpl-Ix).                             
047900     move     Wpl-Name to Tw-Wpl-Name (Wpl-Ix).                           
048000     move     zero     to Tw-Wpl-Assign-Cnt (Wpl-Ix).                     
048100     read     WF-Workplc-File                                             
048200          at end                                                          
048300               set  WF-Wpl-Eof to true.                                   
048400*>                                                                        
048500 bb050-Load-Groups.                                                       
048600*>                                                                        
048700     read     WF-Groups-File                                              
048800          at end                                                          
048900               set  WF-Grp-Eof to true.                                   
049000     perform  bb051-Grp-Record until WF-Grp-Eof.                          
049100 bb050-Exit.                                                              
049200     exit.                                                                
049300*>                                                                        
049400 bb051-Grp-Record.                                                        
049500*>                                                                        
049600     add      1 to WF-Cnt-Grp.                                            
049700     set      Grp-Ix to WF-Cnt-Grp.                                       
049800     move     Grp-Id   to Tg-Grp-Id (Grp-Ix).                             
049900     move     Grp-Name to Tg-Grp-Name (Grp-Ix).                           
050000     read     WF-Groups-File                                              
050100          at end                                                          
050200               set  WF-Grp-Eof to true.                                   
050300*>                                                                        
050400 bb060-Count-Asg.                                                         
050500*>                                                                        
050600     read     WF-Assign-File                                              
050700          at end                                                          
050800               set  WF-Asg-Eof to true.                                   
050900     perform  bb061-Asg-Tally until WF-Asg-Eof.                           
051000 bb060-Exit.                                                              
051100     exit.                                                                
051200*>                                                                        
051300 bb061-Asg-Tally.                                                         
051400*>                                                                        
051500*> All-time main/special split, by shift-def and in total, kept           
051600*> apart from the period figures C030 works out for its own report -      
051700*> U6/U7 work off these load-time totals, not a filtered period.          
051800*>                                                                        
051900     add      1 to WF-Cnt-Asg.                                            
052000     set      Shf-Ix to 1.                                                
052100     search   all WF-Shf-Entry                                            
052200          at end                                                          
052300               continue                                                   
052400          when Ts-Shf-Id (Shf-Ix) = Asg-Shift-Id                          
052500               if   Asg-Type = "M"                                        
052600                    add 1 to WF-Cnt-Main-Asg                              
052700                    add 1 to Ts-Shf-Main-Cnt (Shf-Ix)                     
052800               else                                                       
052900                    add 1 to WF-Cnt-Special-Asg                           
053000                    add 1 to Ts-Shf-Special-Cnt (Shf-Ix)                  
053100               end-if                                                     
053200     end-search.                                                          
053300     read     WF-Assign-File                                              
053400          at end                                                          
053500               set  WF-Asg-Eof to true.                                   
053600*>                                                                        
053700 bb070-Count-Abs.                                                         
053800*>                                                                        
053900     read     WF-Absence-File                                             
054000          at end                                                          
054100               set  WF-Abs-Eof to true.                                   
054200     perform  bb071-Abs-Tally until WF-Abs-Eof.                           
054300 bb070-Exit.                                                              
054400     exit.                                                                
054500*>                                                                        
054600 bb071-Abs-Tally.                                                         
054700*>                                                                        
054800     add      1 to WF-Cnt-Abs.                                            
054900     read     WF-Absence-File                                             
055000          at end                                                          
055100               set  WF-Abs-Eof to true.                                   
055200*>                                                                        
055300 bb080-Count-Ent.                                                         
055400*>                                                                        
055500     read     WF-Entitle-File                                             
055600          at end                                                          
055700               set  WF-Ent-Eof to true.                                   
055800     perform  bb081-Ent-Tally until WF-Ent-Eof.                           
055900 bb080-Exit.                                                              
056000     exit.                                                                
056100*>                                                                        
056200 bb081-Ent-Tally.                                                         
056300*>                                                                        
056400     add      1 to WF-Cnt-Ent.                                            
056500     read     WF-Entitle-File                                             
056600          at end                                                          
056700               set  WF-Ent-Eof to true.                                   
056800*>                                                                        
056900 bb090-Count-Dem.                                                         
057000*>                                                                        
057100     read     WF-Demand-File                                              
057200          at end                                                          
057300               set  WF-Dem-Eof to true.                                   
057400     perform  bb091-Dem-Tally until WF-Dem-Eof.                           
057500 bb090-Exit.                                                              
057600     exit.                                                                
057700*>                                                                        
057800 bb091-Dem-Tally.                                                         
057900*>                                                                        
058000     add      1 to WF-Cnt-Dem.                                            
058100     read     WF-Demand-File                                              
058200          at end                                                          
058300               set  WF-Dem-Eof to true.                                   
058400*>                                                                        
058500 bb100-Count-Gas.                                                         
058600*>                                                                        
058700     read     WF-Grpasg-File                                              
058800          at end                                                          
058900               set  WF-Gas-Eof to true.                                   
059000     perform  bb101-Gas-Tally until WF-Gas-Eof.                           
059100 bb100-Exit.                                                              
059200     exit.                                                                
059300*>                                                                        
059400 bb101-Gas-Tally.                                                         
059500*>                                                                        
059600     add      1 to WF-Cnt-Gas.                                            
059700     read     WF-Grpasg-File                                              
059800          at end                                                          
059900               set  WF-Gas-Eof to true.                                   
060000*>                                                                        
060100 bb110-Count-Nte.                                                         
060200*>                                                                        
060300     read     WF-Notes-File                                               
060400          at end                                                          
060500               set  WF-Nte-Eof to true.                                   
060600     perform  bb111-Nte-Tally until WF-Nte-Eof.                           
060700 bb110-Exit.                                                              
060800     exit.                                                                
060900*>                                                                        
061000 bb111-Nte-Tally.                                                         
061100*>                                                                        
061200     add      1 to WF-Cnt-Nte.                                            
061300     read     WF-Notes-File                                               
061400          at end                                                          
061500               set  WF-Nte-Eof to true.                                   
061600*>                                                                        
061700*>----------------------------------------------------------------        
061800*> ZZ010 - common print utility, used by every C0n0 section below.        
061900*> Writes the current WF-Print-Line then blanks it ready for the          
062000*> next one - saves a MOVE SPACES at the top of every paragraph.          
062100*>----------------------------------------------------------------        
062200 zz010-Write-Line            section.                                     
062300*>*********************************                                       
062400*>                                                                        
062500     write    WF-Report-Record.                                           
062600     move     spaces to WF-Print-Line.                                    
062700 zz010-Exit.                                                              
062800     exit.                                                                
062900*>                                                                        
063000 zz020-Skip-Line             section.                                     
063100*>*********************************                                       
063200*>                                                                        
063300     move     spaces to WF-Print-Line.                                    
063400     write    WF-Report-Record.                                           
063500 zz020-Exit.                                                              
063600     exit.                                                                
063700*>                                                                        
063800*>----------------------------------------------------------------        
063900*> C010 - U1 System Overview.  Record counts per file plus a small        
064000*> set of per-employee ratios, guarded against a zero divisor.            
064100*>----------------------------------------------------------------        
064200 c010-Write-Overview          section.                                    
064300*>************************************                                    
064400*>                                                                        
064500     perform  zz020-Skip-Line thru zz020-Exit.                            
064600     move     "WORKFORCE SCHEDULING ANALYTICS - SYSTEM OVERVIEW"          
064700              to WF-Print-Line (1:49).                                    
064800     perform  zz010-Write-Line thru zz010-Exit.                           
064900     move     "===========================================ALL=="          
065000              to WF-Print-Line (1:49).                                    
065100     perform  zz010-Write-Line thru zz010-Exit.                           
065200     perform  zz020-Skip-Line thru zz020-Exit.                            
065300*>                                                                        
065400     move     "FILE"           to WF-Print-Line (1:20).                   
065500     move     "RECORD COUNT"   to WF-Print-Line (25:12).                  
065600     perform  zz010-Write-Line thru zz010-Exit.                           
065700*>                                                                        
065800     move     WF-File-01 to WF-Print-Line (1:20).                         
065900     move     WF-Cnt-Emp to WF-Ed-Cnt6.                                   
066000     move     WF-Ed-Cnt6 to WF-Print-Line (25:6).                         
066100     perform  zz010-Write-Line thru zz010-Exit.                           
066200     move     WF-File-02 to WF-Print-Line (1:20).                         
066300     move     WF-Cnt-Shf to WF-Ed-Cnt6.                                   
066400     move     WF-Ed-Cnt6 to WF-Print-Line (25:6).                         
066500     perform  zz010-Write-Line thru zz010-Exit.                           
066600     move     WF-File-03 to WF-Print-Line (1:20).                         
066700     move     WF-Cnt-Asg to WF-Ed-Cnt6.                                   
066800     move     WF-Ed-Cnt6 to WF-Print-Line (25:6).                         
066900     perform  zz010-Write-Line thru zz010-Exit.                           
067000     move     WF-File-04 to WF-Print-Line (1:20).                         
067100     move     WF-Cnt-Abs to WF-Ed-Cnt6.                                   
067200     move     WF-Ed-Cnt6 to WF-Print-Line (25:6).                         
067300     perform  zz010-Write-Line thru zz010-Exit.                           
067400     move     WF-File-05 to WF-Print-Line (1:20).                         
067500     move     WF-Cnt-Lvt to WF-Ed-Cnt6.                                   
067600     move     WF-Ed-Cnt6 to WF-Print-Line (25:6).                         
067700     perform  zz010-Write-Line thru zz010-Exit.                           
067800     move     WF-File-06 to WF-Print-Line (1:20).                         
067900     move     WF-Cnt-Ent to WF-Ed-Cnt6.                                   
068000     move     WF-Ed-Cnt6 to WF-Print-Line (25:6).                         
068100     perform  zz010-Write-Line thru zz010-Exit.                           
068200     move     WF-File-07 to WF-Print-Line (1:20).                         
068300     move     WF-Cnt-Dem to WF-Ed-Cnt6.                                   
068400     move     WF-Ed-Cnt6 to WF-Print-Line (25:6).                         
068500     perform  zz010-Write-Line thru zz010-Exit.                           
068600     move     WF-File-08 to WF-Print-Line (1:20).                         
068700     move     WF-Cnt-Wpl to WF-Ed-Cnt6.                                   
068800     move     WF-Ed-Cnt6 to WF-Print-Line (25:6).                         
068900     perform  zz010-Write-Line thru zz010-Exit.                           
069000     move     WF-File-09 to WF-Print-Line (1:20).                         
069100     move     WF-Cnt-Grp to WF-Ed-Cnt6.                                   
069200     move     WF-Ed-Cnt6 to WF-Print-Line (25:6).                         
069300     perform  zz010-Write-Line thru zz010-Exit.                           
069400     move     WF-File-10 to WF-Print-Line (1:20).                         
069500     move     WF-Cnt-Gas to WF-Ed-Cnt6.                                   
069600     move     WF-Ed-Cnt6 to WF-Print-Line (25:6).                         
069700     perform  zz010-Write-Line thru zz010-Exit.                           
069800     move     WF-File-11 to WF-Print-Line (1:20).                         
069900     move     WF-Cnt-Nte to WF-Ed-Cnt6.                                   
070000     move     WF-Ed-Cnt6 to WF-Print-Line (25:6).                         
070100     perform  zz010-Write-Line thru zz010-Exit.                           
070200     move     "GRAND TOTAL"    to WF-Print-Line (1:20).                   
070300     move     WF-Grand-Total-Recs to WF-Ed-Cnt6.                          
070400     move     WF-Ed-Cnt6 to WF-Print-Line (25:6).                         
070500     perform  zz010-Write-Line thru zz010-Exit.                           
070600     perform  zz020-Skip-Line thru zz020-Exit.                            
070700*>                                                                        
070800     move     "ACTIVE EMPLOYEES"  to WF-Print-Line (1:20).                
070900     move     WF-Cnt-Active-Emp to WF-Ed-Cnt6.                            
071000     move     WF-Ed-Cnt6 to WF-Print-Line (25:6).                         
071100     perform  zz010-Write-Line thru zz010-Exit.                           
071200*>                                                                        
071300*> Per-employee ratios - every divisor is the active employee count,      
071400*> guarded per business rule (division by zero always yields zero).       
071500*>                                                                        
071600     move     zero to WF-Ov-Asg-Per-Emp WF-Ov-Abs-Per-Emp                 
071700                       WF-Ov-Nte-Per-Emp.                                 
071800     if       WF-Cnt-Active-Emp > zero                                    
071900              compute  WF-Ov-Asg-Per-Emp rounded                          
072000                       = WF-Cnt-Asg / WF-Cnt-Active-Emp                   
072100              compute  WF-Ov-Abs-Per-Emp rounded                          
072200                       = WF-Cnt-Abs / WF-Cnt-Active-Emp                   
072300              compute  WF-Ov-Nte-Per-Emp rounded                          
072400                       = WF-Cnt-Nte / WF-Cnt-Active-Emp.                  
072500*>                                                                        
072600     move     "ASSIGNMENTS / EMPLOYEE"  to WF-Print-Line (1:25).          
072700     move     WF-Ov-Asg-Per-Emp to WF-Ed-Pct.                             
072800     move     WF-Ed-Pct         to WF-Print-Line (27:6).                  
072900     perform  zz010-Write-Line thru zz010-Exit.                           
073000     move     "ABSENCES / EMPLOYEE"     to WF-Print-Line (1:25).          
073100     move     WF-Ov-Abs-Per-Emp to WF-Ed-Pct.                             
073200     move     WF-Ed-Pct         to WF-Print-Line (27:6).                  
073300     perform  zz010-Write-Line thru zz010-Exit.                           
073400     move     "NOTES / EMPLOYEE"        to WF-Print-Line (1:25).          
073500     move     WF-Ov-Nte-Per-Emp to WF-Ed-Pct.                             
073600     move     WF-Ed-Pct         to WF-Print-Line (27:6).                  
073700     perform  zz010-Write-Line thru zz010-Exit.                           
073800 c010-Exit.                                                               
073900     exit.                                                                
074000*>                                                                        
074100*>----------------------------------------------------------------        
074200*> C020 - U2 HR Analytics.  Absences filtered to the report year          
074300*> (and month if one was given), tallied by leave type, employee          
074400*> and calendar month; entitlements joined in to give utilisation.        
074500*>----------------------------------------------------------------        
074600 c020-Hr-Analytics            section.                                    
074700*>************************************                                    
074800*>                                                                        
074900     close    WF-Absence-File.                                            
075000     open     input WF-Absence-File.                                      
075100     move     zero to WF-Cnt-Period-Abs.                                  
075200     read     WF-Absence-File                                             
075300          at end                                                          
075400               set  WF-Abs-Eof to true.                                   
075500     perform  c021-Abs-Filter until WF-Abs-Eof.                           
075600*>                                                                        
075700     close    WF-Entitle-File.                                            
075800     open     input WF-Entitle-File.                                      
075900     read     WF-Entitle-File                                             
076000          at end                                                          
076100               set  WF-Ent-Eof to true.                                   
076200     perform  c022-Ent-Filter until WF-Ent-Eof.                           
076300*>                                                                        
076400     perform  c023-Calc-Utilisation                                       
076500              varying Emp-Ix from 1 by 1 until Emp-Ix > WF-Cnt-Emp.       
076600     perform  c024-Build-Top-Lvt                                          
076700              varying Lvt-Ix from 1 by 1 until Lvt-Ix > WF-Cnt-Lvt.       
076800     perform  c025-Build-Top-Emp                                          
076900              varying Emp-Ix from 1 by 1 until Emp-Ix > WF-Cnt-Emp.       
077000     perform  c026-Print-Hr-Report thru c026-Exit.                        
077100 c029-Hr-Exit.                                                            
077200     exit.                                                                
077300*>                                                                        
077400 c021-Abs-Filter.                                                         
077500*>                                                                        
077600     move     Abs-Date (1:4) to WF-Wd-Ccyy.                               
077700     move     Abs-Date (5:2) to WF-Wd-Mm.                                 
077800     if       WF-Wd-Ccyy = WF-Report-Year                                 
077900       and    (WF-Report-Month = zero                                     
078000               or WF-Wd-Mm = WF-Report-Month)                             
078100              add  1 to WF-Cnt-Period-Abs                                 
078200              add  1 to WF-Month-Abs-Cnt (WF-Wd-Mm)                       
078300              set  Lvt-Ix to 1                                            
078400              search all WF-Lvt-Entry                                     
078500                   at end                                                 
078600                        continue                                          
078700                   when Tl-Lvt-Id (Lvt-Ix) = Abs-Leave-Type-Id            
078800                        add 1 to Tl-Lvt-Abs-Cnt (Lvt-Ix)                  
078900              end-search                                                  
079000              set  Emp-Ix to 1                                            
079100              search all WF-Emp-Entry                                     
079200                   at end                                                 
079300                        continue                                          
079400                   when Te-Emp-Id (Emp-Ix) = Abs-Emp-Id                   
079500                        add 1 to Te-Emp-Abs-Cnt (Emp-Ix)                  
079600              end-search.                                                 
079700     read     WF-Absence-File                                             
079800          at end                                                          
079900               set  WF-Abs-Eof to true.                                   
080000*>                                                                        
080100 c022-Ent-Filter.                                                         
080200*>                                                                        
080300     if       Ent-Year = WF-Report-Year                                   
080400              set  Emp-Ix to 1                                            
080500              search all WF-Emp-Entry                                     
080600                   at end                                                 
080700                        continue                                          
080800                   when Te-Emp-Id (Emp-Ix) = Ent-Emp-Id                   
080900                        add Ent-Days to Te-Emp-Ent-Days (Emp-Ix)          
081000              end-search.                                                 
081100     read     WF-Entitle-File                                             
081200          at end                                                          
081300               set  WF-Ent-Eof to true.                                   
081400*>                                                                        
081500 c023-Calc-Utilisation.                                                   
081600*>                                                                        
081700     move     Te-Emp-Abs-Cnt (Emp-Ix) to Te-Emp-Taken-Days (Emp-Ix).      
081800*>                                                                        
081900 c024-Build-Top-Lvt.                                                      
082000*>                                                                        
082100     if       Tl-Lvt-Abs-Cnt (Lvt-Ix) > zero                              
082200              move  Tl-Lvt-Id   (Lvt-Ix) to WF-Cand-Id                    
082300              move  Tl-Lvt-Name (Lvt-Ix) to WF-Cand-Name                  
082400              move  Tl-Lvt-Abs-Cnt (Lvt-Ix) to WF-Cand-Cnt                
082500              perform c024a-Insert-Lvt thru c024a-Exit.                   
082600*>                                                                        
082700 c024a-Insert-Lvt.                                                        
082800*>                                                                        
082900     move     1 to WF-Work-Subscript.                                     
083000     perform  c024b-Find-Lvt-Slot                                         
083100              until WF-Work-Subscript > 10                                
083200              or    WF-Cand-Cnt > Tpl-Cnt (WF-Work-Subscript).            
083300     if       WF-Work-Subscript <= 10                                     
083400              perform c024c-Shift-Lvt-Down                                
083500                   varying WF-Work-Subscript2 from 10 by -1               
083600                   until WF-Work-Subscript2 <= WF-Work-Subscript          
083700              move  WF-Cand-Id   to Tpl-Id   (WF-Work-Subscript)          
083800              move  WF-Cand-Name to Tpl-Name (WF-Work-Subscript)          
083900              move  WF-Cand-Cnt  to Tpl-Cnt  (WF-Work-Subscript).         
084000 c024a-Exit.                                                              
084100     exit.                                                                
084200*>                                                                        
084300 c024b-Find-Lvt-Slot.                                                     
084400     add      1 to WF-Work-Subscript.                                     
084500*>                                                                        
084600 c024c-Shift-Lvt-Down.                                                    
084700     move     Tpl-Id (WF-Work-Subscript2 - 1)                             
084800               to Tpl-Id (WF-Work-Subscript2).                            
084900     move     Tpl-Name (WF-Work-Subscript2 - 1)                           
085000               to Tpl-Name (WF-Work-Subscript2).                          
085100     move     Tpl-Cnt (WF-Work-Subscript2 - 1)                            
085200               to Tpl-Cnt (WF-Work-Subscript2).                           
085300*>                                                                        
085400 c025-Build-Top-Emp.                                                      
085500*>                                                                        
085600     if       Te-Emp-Abs-Cnt (Emp-Ix) > zero                              
085700              move  Te-Emp-Id   (Emp-Ix) to WF-Cand-Id                    
085800              move  Te-Emp-Name (Emp-Ix) to WF-Cand-Name                  
085900              move  Te-Emp-Abs-Cnt (Emp-Ix) to WF-Cand-Cnt                
086000              perform c025a-Insert-Emp thru c025a-Exit.                   
086100*>                                                                        
086200 c025a-Insert-Emp.                                                        
086300*>                                                                        
086400     move     1 to WF-Work-Subscript.                                     
086500     perform  c025b-Find-Emp-Slot                                         
086600              until WF-Work-Subscript > 10                                
086700              or    WF-Cand-Cnt > Tpa-Cnt (WF-Work-Subscript).            
086800     if       WF-Work-Subscript <= 10                                     
086900              perform c025c-Shift-Emp-Down                                
087000                   varying WF-Work-Subscript2 from 10 by -1               
087100                   until WF-Work-Subscript2 <= WF-Work-Subscript          
087200              move  WF-Cand-Id   to Tpa-Id   (WF-Work-Subscript)          
087300              move  WF-Cand-Name to Tpa-Name (WF-Work-Subscript)          
087400              move  WF-Cand-Cnt  to Tpa-Cnt  (WF-Work-Subscript).         
087500 c025a-Exit.                                                              
087600     exit.                                                                
087700*>                                                                        
087800 c025b-Find-Emp-Slot.                                                     
087900     add      1 to WF-Work-Subscript.                                     
088000*>                                                                        
088100 c025c-Shift-Emp-Down.                                                    
088200     move     Tpa-Id (WF-Work-Subscript2 - 1)                             
088300               to Tpa-Id (WF-Work-Subscript2).                            
088400     move     Tpa-Name (WF-Work-Subscript2 - 1)                           
088500               to Tpa-Name (WF-Work-Subscript2).                          
088600     move     Tpa-Cnt (WF-Work-Subscript2 - 1)                            
088700               to Tpa-Cnt (WF-Work-Subscript2).                           
088800*>                                                                        
088900 c026-Print-Hr-Report.                                                    
089000*>                                                                        
089100     perform  zz020-Skip-Line thru zz020-Exit.                            
089200     move     "HR ANALYTICS"            to WF-Print-Line (1:20).          
089300     perform  zz010-Write-Line thru zz010-Exit.                           
089400     move     "PERIOD ABSENCES"         to WF-Print-Line (1:20).          
089500     move     WF-Cnt-Period-Abs to WF-Ed-Cnt6.                            
089600     move     WF-Ed-Cnt6                to WF-Print-Line (25:6).          
089700     perform  zz010-Write-Line thru zz010-Exit.                           
089800     perform  zz020-Skip-Line thru zz020-Exit.                            
089900     move     "MONTH  ABSENCES"         to WF-Print-Line (1:20).          
090000     perform  zz010-Write-Line thru zz010-Exit.                           
090100     perform  c027-Print-Months                                           
090200              varying WF-Curr-Month from 1 by 1 until WF-Curr-Month > 12. 
090300     perform  zz020-Skip-Line thru zz020-Exit.                            
090400*>                                                                        
090500     move     "TOP 10 ABSENCE TYPES"    to WF-Print-Line (1:30).          
090600     perform  zz010-Write-Line thru zz010-Exit.                           
090700     perform  c028-Print-Top-Lvt                                          
090800              varying WF-Work-Subscript from 1 by 1                       
090900                 until WF-Work-Subscript > 10.                            
091000     perform  zz020-Skip-Line thru zz020-Exit.                            
091100*>                                                                        
091200     move     "TOP 10 EMPLOYEES BY ABSENCE"  to WF-Print-Line (1:30).     
091300     perform  zz010-Write-Line thru zz010-Exit.                           
091400     perform  c028a-Print-Top-Emp                                         
091500              varying WF-Work-Subscript from 1 by 1                       
091600                 until WF-Work-Subscript > 10.                            
091700     perform  zz020-Skip-Line thru zz020-Exit.                            
091800*>                                                                        
091900     move     "EMP ID  ENTITLED  TAKEN  REMAIN  UTIL%  FLAG"              
092000              to WF-Print-Line (1:45).                                    
092100     perform  zz010-Write-Line thru zz010-Exit.                           
092200     move     zero to WF-Sum-Entitled WF-Sum-Taken.                       
092300     perform  c026a-Print-Entitlement                                     
092400              varying Emp-Ix from 1 by 1 until Emp-Ix > WF-Cnt-Emp.       
092500     move     zero to WF-Hr-Avg-Util WF-Hr-Util-Sum WF-Hr-Util-Emp-Cnt.   
092600     perform  c026b-Accum-Avg                                             
092700              varying Emp-Ix from 1 by 1 until Emp-Ix > WF-Cnt-Emp.       
092800     if       WF-Hr-Util-Emp-Cnt > zero                                   
092900              compute WF-Hr-Avg-Util rounded                              
093000                    = WF-Hr-Util-Sum / WF-Hr-Util-Emp-Cnt.                
093100     move     "AVERAGE UTILISATION %"   to WF-Print-Line (1:25).          
093200     move     WF-Hr-Avg-Util to WF-Ed-Pct.                                
093300     move     WF-Ed-Pct                 to WF-Print-Line (27:6).          
093400     perform  zz010-Write-Line thru zz010-Exit.                           
093500 c026-Exit.                                                               
093600     exit.                                                                
093700*>                                                                        
093800 c027-Print-Months.                                                       
093900*>                                                                        
094000     move     WF-Curr-Month to WF-Ed-Cnt4.                                
094100     move     WF-Ed-Cnt4 to WF-Print-Line (3:4).                          
094200     move     WF-Month-Abs-Cnt (WF-Curr-Month) to WF-Ed-Cnt6.             
094300     move     WF-Ed-Cnt6 to WF-Print-Line (12:6).                         
094400     perform  zz010-Write-Line thru zz010-Exit.                           
094500*>                                                                        
094600 c028-Print-Top-Lvt.                                                      
094700*>                                                                        
094800     if       Tpl-Cnt (WF-Work-Subscript) > zero                          
094900              move Tpl-Name (WF-Work-Subscript) to WF-Print-Line (3:20)   
095000              move Tpl-Cnt  (WF-Work-Subscript) to WF-Ed-Cnt6             
095100              move WF-Ed-Cnt6 to WF-Print-Line (25:6)                     
095200              perform zz010-Write-Line thru zz010-Exit.                   
095300*>                                                                        
095400 c028a-Print-Top-Emp.                                                     
095500*>                                                                        
095600     if       Tpa-Cnt (WF-Work-Subscript) > zero                          
095700              move Tpa-Name (WF-Work-Subscript) to WF-Print-Line (3:20)   
095800              move Tpa-Cnt  (WF-Work-Subscript) to WF-Ed-Cnt6             
095900              move WF-Ed-Cnt6 to WF-Print-Line (25:6)                     
096000              perform zz010-Write-Line thru zz010-Exit.                   
096100*>                                                                        
096200 c026a-Print-Entitlement.                                                 
096300*>                                                                        
096400     if       Te-Emp-Ent-Days (Emp-Ix) > zero                             
096500       or     Te-Emp-Taken-Days (Emp-Ix) > zero                           
096600              move    zero to WF-Hr-Util-Pct WF-Hr-Remaining              
096700              if      Te-Emp-Ent-Days (Emp-Ix) > zero                     
096800                      compute WF-Hr-Util-Pct rounded                      
096900                           = Te-Emp-Taken-Days (Emp-Ix) /                 
097000                             Te-Emp-Ent-Days (Emp-Ix) * 100               
097100                      compute WF-Hr-Remaining                             
097200                           = Te-Emp-Ent-Days (Emp-Ix) -                   
097300                             Te-Emp-Taken-Days (Emp-Ix)                   
097400                      if    WF-Hr-Remaining < zero                        
097500                            move zero to WF-Hr-Remaining                  
097600                      end-if                                              
097700              end-if                                                      
097800              add     Te-Emp-Ent-Days  (Emp-Ix) to WF-Sum-Entitled        
097900              add     Te-Emp-Taken-Days (Emp-Ix) to WF-Sum-Taken          
098000              move    Te-Emp-Id (Emp-Ix) to WF-Ed-Sub-Id                  
098100              move    WF-Ed-Sub-Id to WF-Print-Line (1:6)                 
098200              move    Te-Emp-Ent-Days (Emp-Ix) to WF-Ed-Cnt4              
098300              move    WF-Ed-Cnt4 to WF-Print-Line (9:4)                   
098400              move    Te-Emp-Taken-Days (Emp-Ix) to WF-Ed-Cnt4            
098500              move    WF-Ed-Cnt4 to WF-Print-Line (16:4)                  
098600              move    WF-Hr-Remaining to WF-Ed-Cnt4                       
098700              move    WF-Ed-Cnt4 to WF-Print-Line (23:4)                  
098800              move    WF-Hr-Util-Pct to WF-Ed-Pct                         
098900              move    WF-Ed-Pct to WF-Print-Line (30:6)                   
099000              if      WF-Hr-Util-Pct > 80                                 
099100                      move "HIGH" to WF-Print-Line (38:4)                 
099200              else                                                        
099300                if    WF-Hr-Util-Pct < 20                                 
099400                      move "LOW"  to WF-Print-Line (38:3)                 
099500                end-if                                                    
099600              end-if                                                      
099700              perform zz010-Write-Line thru zz010-Exit.                   
099800*>                                                                        
099900 c026b-Accum-Avg.                                                         
100000*>                                                                        
100100     if       Te-Emp-Ent-Days (Emp-Ix) > zero                             
100200              compute WF-Hr-Util-Pct rounded                              
100300                    = Te-Emp-Taken-Days (Emp-Ix) /                        
100400                      Te-Emp-Ent-Days (Emp-Ix) * 100                      
100500              add     WF-Hr-Util-Pct to WF-Hr-Util-Sum                    
100600              add     1 to WF-Hr-Util-Emp-Cnt.                            
100700*>                                                                        
100800*>----------------------------------------------------------------        
100900*> C030 - U3 Operational Analytics.  Month assignments tallied by         
101000*> shift type, day, employee and workplace; demand rules evaluated;       
101100*> workplace utilisation printed in descending order of use.              
101200*>----------------------------------------------------------------        
101300 c030-Op-Analytics            section.                                    
101400*>************************************                                    
101500*>                                                                        
101600     close    WF-Assign-File.                                             
101700     open     input WF-Assign-File.                                       
101800     move     zero to WF-Cnt-Period-Asg WF-Op-Main-Cnt WF-Op-Special-Cnt. 
101900     perform  c031-Clear-Shf-Month                                        
102000              varying Shf-Ix from 1 by 1 until Shf-Ix > WF-Cnt-Shf.       
102100     read     WF-Assign-File                                              
102200          at end                                                          
102300               set  WF-Asg-Eof to true.                                   
102400     perform  c032-Asg-Filter until WF-Asg-Eof.                           
102500*>                                                                        
102600     move     zero to WF-Op-Special-Ratio WF-Op-Avg-Shifts-Day            
102700                       WF-Op-Avg-Shifts-Emp.                              
102800     if       WF-Cnt-Period-Asg > zero                                    
102900              compute WF-Op-Special-Ratio rounded                         
103000                    = WF-Op-Special-Cnt / WF-Cnt-Period-Asg * 100.        
103100     move     1  to WFD-Function.                                         
103200     move     WF-Report-Year  to WFD-Ccyy.                                
103300     move     WF-Report-Month to WFD-Mm.                                  
103400     if       WFD-Mm = zero                                               
103500              move 1 to WFD-Mm.                                           
103600     call     "wf004" using WF-Date-Linkage.                              
103700     if       WFD-Days-In-Month > zero                                    
103800              compute WF-Op-Avg-Shifts-Day rounded                        
103900                    = WF-Cnt-Period-Asg / WFD-Days-In-Month.              
104000     if       WF-Cnt-Active-Emp > zero                                    
104100              compute WF-Op-Avg-Shifts-Emp rounded                        
104200                    = WF-Cnt-Period-Asg / WF-Cnt-Active-Emp.              
104300*>                                                                        
104400     close    WF-Demand-File.                                             
104500     open     input WF-Demand-File.                                       
104600     read     WF-Demand-File                                              
104700          at end                                                          
104800               set  WF-Dem-Eof to true.                                   
104900*>                                                                        
105000     perform  zz020-Skip-Line thru zz020-Exit.                            
105100     move     "OPERATIONAL ANALYTICS"   to WF-Print-Line (1:25).          
105200     perform  zz010-Write-Line thru zz010-Exit.                           
105300     move     "PERIOD ASSIGNMENTS"      to WF-Print-Line (1:20).          
105400     move     WF-Cnt-Period-Asg to WF-Ed-Cnt6.                            
105500     move     WF-Ed-Cnt6                to WF-Print-Line (25:6).          
105600     perform  zz010-Write-Line thru zz010-Exit.                           
105700     move     "SPECIAL SHIFT RATIO %"   to WF-Print-Line (1:25).          
105800     move     WF-Op-Special-Ratio to WF-Ed-Pct.                           
105900     move     WF-Ed-Pct                 to WF-Print-Line (27:6).          
106000     perform  zz010-Write-Line thru zz010-Exit.                           
106100     move     "AVG SHIFTS / DAY"        to WF-Print-Line (1:25).          
106200     move     WF-Op-Avg-Shifts-Day to WF-Ed-Pct.                          
106300     move     WF-Ed-Pct                 to WF-Print-Line (27:6).          
106400     perform  zz010-Write-Line thru zz010-Exit.                           
106500     move     "AVG SHIFTS / EMPLOYEE"   to WF-Print-Line (1:25).          
106600     move     WF-Op-Avg-Shifts-Emp to WF-Ed-Pct.                          
106700     move     WF-Ed-Pct                 to WF-Print-Line (27:6).          
106800     perform  zz010-Write-Line thru zz010-Exit.                           
106900     perform  zz020-Skip-Line thru zz020-Exit.                            
107000*>                                                                        
107100     move     "SHIFT NAME           MAIN  SPECIAL  TOTAL"                 
107200              to WF-Print-Line (1:40).                                    
107300     perform  zz010-Write-Line thru zz010-Exit.                           
107400     perform  c033-Print-Shift-Row                                        
107500              varying Shf-Ix from 1 by 1 until Shf-Ix > WF-Cnt-Shf.       
107600     perform  zz020-Skip-Line thru zz020-Exit.                            
107700*>                                                                        
107800     move     "SHIFT@WORKPLACE      MIN  MAX  ACTUAL  COV%   STATUS"      
107900              to WF-Print-Line (1:52).                                    
108000     perform  zz010-Write-Line thru zz010-Exit.                           
108100     perform  c034-Demand-Row until WF-Dem-Eof.                           
108200     perform  zz020-Skip-Line thru zz020-Exit.                            
108300*>                                                                        
108400     move     "WORKPLACE UTILISATION (DESCENDING)"                        
108500              to WF-Print-Line (1:35).                                    
108600     perform  zz010-Write-Line thru zz010-Exit.                           
108700     perform  c035-Init-Sort                                              
108800              varying Wpl-Ix from 1 by 1 until Wpl-Ix > WF-Cnt-Wpl.       
108900     perform  c036-Bubble-Sort thru c036-Exit.                            
109000     perform  c037-Print-Wpl-Row                                          
109100              varying WF-Work-Subscript from 1 by 1                       
109200              until   WF-Work-Subscript > WF-Cnt-Wpl.                     
109300*>                                                                        
109400     perform  zz020-Skip-Line thru zz020-Exit.                            
109500     move     "WORKLOAD - TOP 15 PERFORMERS"                              
109600              to WF-Print-Line (1:30).                                    
109700     perform  zz010-Write-Line thru zz010-Exit.                           
109800     perform  c038-Build-Top-Workload                                     
109900              varying Emp-Ix from 1 by 1 until Emp-Ix > WF-Cnt-Emp.       
110000     perform  c038d-Print-Top-Workload                                    
110100              varying WF-Work-Subscript from 1 by 1                       
110200                 until WF-Work-Subscript > 15.                            
110300 c039-Op-Exit.                                                            
110400     exit.                                                                
110500*>                                                                        
110600 c038-Build-Top-Workload.                                                 
110700*>                                                                        
110800     if       Te-Emp-Workload-Cnt (Emp-Ix) > zero                         
110900              move  Te-Emp-Id   (Emp-Ix) to WF-Cand-Id                    
111000              move  Te-Emp-Name (Emp-Ix) to WF-Cand-Name                  
111100              move  Te-Emp-Workload-Cnt (Emp-Ix) to WF-Cand-Cnt           
111200              perform c038a-Insert-Workload thru c038a-Exit.              
111300*>                                                                        
111400 c038a-Insert-Workload.                                                   
111500*>                                                                        
111600     move     1 to WF-Work-Subscript2.                                    
111700     perform  c038b-Find-Workload-Slot                                    
111800              until WF-Work-Subscript2 > 15                               
111900              or    WF-Cand-Cnt > Tpw-Cnt (WF-Work-Subscript2).           
112000     if       WF-Work-Subscript2 <= 15                                    
112100              perform c038c-Shift-Workload-Down                           
112200                   varying WF-Curr-Day from 15 by -1                      
112300                   until WF-Curr-Day <= WF-Work-Subscript2                
112400              move  WF-Cand-Id   to Tpw-Id   (WF-Work-Subscript2)         
112500              move  WF-Cand-Name to Tpw-Name (WF-Work-Subscript2)         
112600              move  WF-Cand-Cnt  to Tpw-Cnt  (WF-Work-Subscript2).        
112700 c038a-Exit.                                                              
112800     exit.                                                                
112900*>                                                                        
113000 c038b-Find-Workload-Slot.                                                
113100     add      1 to WF-Work-Subscript2.                                    
113200*>                                                                        
113300 c038c-Shift-Workload-Down.                                               
113400     move     Tpw-Id   (WF-Curr-Day - 1) to Tpw-Id   (WF-Curr-Day).       
113500     move     Tpw-Name (WF-Curr-Day - 1) to Tpw-Name (WF-Curr-Day).       
113600     move     Tpw-Cnt  (WF-Curr-Day - 1) to Tpw-Cnt  (WF-Curr-Day).       
113700*>                                                                        
113800 c038d-Print-Top-Workload.                                                
113900*>                                                                        
114000     if       Tpw-Cnt (WF-Work-Subscript) > zero                          
114100              move spaces to WF-Print-Line                                
114200              move Tpw-Name (WF-Work-Subscript) to WF-Print-Line (3:20)   
114300              move Tpw-Cnt  (WF-Work-Subscript) to WF-Ed-Cnt6             
114400              move WF-Ed-Cnt6 to WF-Print-Line (25:6)                     
114500              perform zz010-Write-Line thru zz010-Exit.                   
114600*>                                                                        
114700 c031-Clear-Shf-Month.                                                    
114800     move     zero to WF-Shf-Month-Main (Shf-Ix)                          
114900                       WF-Shf-Month-Special (Shf-Ix)                      
115000                       WF-Shf-Month-Total (Shf-Ix).                       
115100*>                                                                        
115200 c032-Asg-Filter.                                                         
115300*>                                                                        
115400     move     Asg-Date (1:4) to WF-Wd-Ccyy.                               
115500     move     Asg-Date (5:2) to WF-Wd-Mm.                                 
115600     if       WF-Wd-Ccyy = WF-Report-Year                                 
115700       and    (WF-Report-Month = zero                                     
115800               or WF-Wd-Mm = WF-Report-Month)                             
115900              add  1 to WF-Cnt-Period-Asg                                 
116000              move Asg-Date (7:2) to WF-Curr-Day                          
116100              if   WF-Curr-Day > zero and WF-Curr-Day not > 31            
116200                   add 1 to WF-Day-Asg-Cnt (WF-Curr-Day)                  
116300              end-if                                                      
116400              set  Shf-Ix to 1                                            
116500              search all WF-Shf-Entry                                     
116600                   at end                                                 
116700                        continue                                          
116800                   when Ts-Shf-Id (Shf-Ix) = Asg-Shift-Id                 
116900                        add 1 to WF-Shf-Month-Total (Shf-Ix)              
117000                        if   Asg-Type = "M"                               
117100                             add 1 to WF-Op-Main-Cnt                      
117200                             add 1 to WF-Shf-Month-Main (Shf-Ix)          
117300                        else                                              
117400                             add 1 to WF-Op-Special-Cnt                   
117500                             add 1 to WF-Shf-Month-Special (Shf-Ix)       
117600                        end-if                                            
117700              end-search                                                  
117800              set  Emp-Ix to 1                                            
117900              search all WF-Emp-Entry                                     
118000                   at end                                                 
118100                        continue                                          
118200                   when Te-Emp-Id (Emp-Ix) = Asg-Emp-Id                   
118300                        add 1 to Te-Emp-Workload-Cnt (Emp-Ix)             
118400              end-search                                                  
118500              if   Asg-Workplace-Id not = zero                            
118600                   set  Wpl-Ix to 1                                       
118700                   search all WF-Wpl-Entry                                
118800                        at end                                            
118900                             continue                                     
119000                        when Tw-Wpl-Id (Wpl-Ix) = Asg-Workplace-Id        
119100                             add 1 to Tw-Wpl-Assign-Cnt (Wpl-Ix)          
119200                   end-search                                             
119300              end-if.                                                     
119400     read     WF-Assign-File                                              
119500          at end                                                          
119600               set  WF-Asg-Eof to true.                                   
119700*>                                                                        
119800 c033-Print-Shift-Row.                                                    
119900*>                                                                        
120000     move     Ts-Shf-Name (Shf-Ix) to WF-Print-Line (1:20).               
120100     move     WF-Shf-Month-Main (Shf-Ix) to WF-Ed-Cnt4.                   
120200     move     WF-Ed-Cnt4 to WF-Print-Line (23:4).                         
120300     move     WF-Shf-Month-Special (Shf-Ix) to WF-Ed-Cnt4.                
120400     move     WF-Ed-Cnt4 to WF-Print-Line (30:4).                         
120500     move     WF-Shf-Month-Total (Shf-Ix) to WF-Ed-Cnt6.                  
120600     move     WF-Ed-Cnt6 to WF-Print-Line (38:6).                         
120700     perform  zz010-Write-Line thru zz010-Exit.                           
120800*>                                                                        
120900 c034-Demand-Row.                                                         
121000*>                                                                        
121100     move     zero to WF-Dem-Actual WF-Dem-Coverage-Pct.                  
121200     move     "NO-DEMAND-DATA" to WF-Dem-Status.                          
121300     set      Shf-Ix to 1.                                                
121400     search   all WF-Shf-Entry                                            
121500          at end                                                          
121600               continue                                                   
121700          when Ts-Shf-Id (Shf-Ix) = Dem-Shift-Id                          
121800               move WF-Shf-Month-Total (Shf-Ix) to WF-Dem-Actual.         
121900     if       Dem-Min-Staff = zero                                        
122000              move "NO-DEMAND-DATA" to WF-Dem-Status                      
122100              move zero to WF-Dem-Coverage-Pct                            
122200     else                                                                 
122300              compute WF-Dem-Coverage-Pct rounded                         
122400                    = WF-Dem-Actual / Dem-Min-Staff * 100                 
122500              if      WF-Dem-Actual < Dem-Min-Staff                       
122600                      move "UNDERSTAFFED" to WF-Dem-Status                
122700              else                                                        
122800                if    WF-Dem-Actual > Dem-Max-Staff                       
122900                      move "OVERSTAFFED"  to WF-Dem-Status                
123000                else                                                      
123100                      move "OPTIMAL"      to WF-Dem-Status                
123200                end-if                                                    
123300              end-if.                                                     
123400     move     Dem-Shift-Id to WF-Ed-Sub-Id.                               
123500     move     WF-Ed-Sub-Id to WF-Print-Line (1:6).                        
123600     move     "@" to WF-Print-Line (7:1).                                 
123700     move     Dem-Workplace-Id to WF-Ed-Sub-Id.                           
123800     move     WF-Ed-Sub-Id to WF-Print-Line (8:6).                        
123900     move     Dem-Min-Staff to WF-Ed-Cnt4.                                
124000     move     WF-Ed-Cnt4 to WF-Print-Line (23:4).                         
124100     move     Dem-Max-Staff to WF-Ed-Cnt4.                                
124200     move     WF-Ed-Cnt4 to WF-Print-Line (28:4).                         
124300     move     WF-Dem-Actual to WF-Ed-Cnt6.                                
124400     move     WF-Ed-Cnt6 to WF-Print-Line (33:6).                         
124500     move     WF-Dem-Coverage-Pct to WF-Ed-Pct.                           
124600     move     WF-Ed-Pct to WF-Print-Line (40:6).                          
124700     move     WF-Dem-Status to WF-Print-Line (47:15).                     
124800     perform  zz010-Write-Line thru zz010-Exit.                           
124900     read     WF-Demand-File                                              
125000          at end                                                          
125100               set  WF-Dem-Eof to true.                                   
125200*>                                                                        
125300 c035-Init-Sort.                                                          
125400     set      WF-Wpl-Sort-Ix (Wpl-Ix) to Wpl-Ix.                          
125500*>                                                                        
125600 c036-Bubble-Sort.                                                        
125700*>                                                                        
125800     move     "Y" to WF-Sort-Swapped-Sw.                                  
125900     perform  c036a-Sort-Pass until WF-Sort-Swapped-Sw = "N".             
126000 c036-Exit.                                                               
126100     exit.                                                                
126200*>                                                                        
126300 c036a-Sort-Pass.                                                         
126400*>                                                                        
126500     move     "N" to WF-Sort-Swapped-Sw.                                  
126600     perform  c036b-Sort-Compare                                          
126700              varying WF-Work-Subscript from 1 by 1                       
126800              until   WF-Work-Subscript >= WF-Cnt-Wpl.                    
126900*>                                                                        
127000 c036b-Sort-Compare.                                                      
127100*>                                                                        
127200     if       Tw-Wpl-Assign-Cnt (WF-Wpl-Sort-Ix (WF-Work-Subscript))      
127300              < Tw-Wpl-Assign-Cnt (WF-Wpl-Sort-Ix (WF-Work-Subscript + 1))
127400              move WF-Wpl-Sort-Ix (WF-Work-Subscript) to WF-Sort-Temp-Ix  
127500              move WF-Wpl-Sort-Ix (WF-Work-Subscript + 1)                 
127600                   to WF-Wpl-Sort-Ix (WF-Work-Subscript)                  
127700              move WF-Sort-Temp-Ix                                        
127800                   to WF-Wpl-Sort-Ix (WF-Work-Subscript + 1)              
127900              move "Y" to WF-Sort-Swapped-Sw.                             
128000*>                                                                        
128100 c037-Print-Wpl-Row.                                                      
128200*>                                                                        
128300     move     WF-Wpl-Sort-Ix (WF-Work-Subscript) to WF-Sort-Temp-Ix.      
128400     move     Tw-Wpl-Name (WF-Sort-Temp-Ix) to WF-Print-Line (3:20).      
128500     move     Tw-Wpl-Assign-Cnt (WF-Sort-Temp-Ix) to WF-Ed-Cnt6.          
128600     move     WF-Ed-Cnt6 to WF-Print-Line (25:6).                         
128700     perform  zz010-Write-Line thru zz010-Exit.                           
128800*>                                                                        
128900*>----------------------------------------------------------------        
129000*> C040 - U4 Communication Analytics.  Notes filtered to the period,      
129100*> tallied by author, month and weekday; average/total text length.       
129200*>----------------------------------------------------------------        
129300 c040-Comm-Analytics          section.                                    
129400*>************************************                                    
129500*>                                                                        
129600     close    WF-Notes-File.                                              
129700     open     input WF-Notes-File.                                        
129800     move     zero to WF-Cnt-Period-Nte WF-Cnt-System-Nte WF-Sum-Note-Len.
129900     perform  c041-Clear-Weekday                                          
130000              varying WF-Work-Subscript from 1 by 1                       
130100                 until WF-Work-Subscript > 7.                             
130200     read     WF-Notes-File                                               
130300          at end                                                          
130400               set  WF-Nte-Eof to true.                                   
130500     perform  c042-Nte-Filter until WF-Nte-Eof.                           
130600*>                                                                        
130700     move     zero to WF-Comm-Avg-Len.                                    
130800     if       WF-Cnt-Period-Nte > zero                                    
130900              compute WF-Comm-Avg-Len rounded                             
131000                    = WF-Sum-Note-Len / WF-Cnt-Period-Nte.                
131100*>                                                                        
131200     perform  c043-Build-Top-Comm                                         
131300              varying Emp-Ix from 1 by 1 until Emp-Ix > WF-Cnt-Emp.       
131400*>                                                                        
131500     perform  zz020-Skip-Line thru zz020-Exit.                            
131600     move     "COMMUNICATION ANALYTICS" to WF-Print-Line (1:25).          
131700     perform  zz010-Write-Line thru zz010-Exit.                           
131800     move     "PERIOD NOTES"            to WF-Print-Line (1:20).          
131900     move     WF-Cnt-Period-Nte to WF-Ed-Cnt6.                            
132000     move     WF-Ed-Cnt6                to WF-Print-Line (25:6).          
132100     perform  zz010-Write-Line thru zz010-Exit.                           
132200     move     "SYSTEM NOTES"            to WF-Print-Line (1:20).          
132300     move     WF-Cnt-System-Nte to WF-Ed-Cnt6.                            
132400     move     WF-Ed-Cnt6                to WF-Print-Line (25:6).          
132500     perform  zz010-Write-Line thru zz010-Exit.                           
132600     move     "TOTAL TEXT LENGTH"       to WF-Print-Line (1:20).          
132700     move     WF-Sum-Note-Len to WF-Ed-Cnt6.                              
132800     move     WF-Ed-Cnt6                to WF-Print-Line (25:6).          
132900     perform  zz010-Write-Line thru zz010-Exit.                           
133000     move     "AVERAGE TEXT LENGTH"     to WF-Print-Line (1:20).          
133100     move     WF-Comm-Avg-Len to WF-Ed-Pct.                               
133200     move     WF-Ed-Pct                 to WF-Print-Line (25:6).          
133300     perform  zz010-Write-Line thru zz010-Exit.                           
133400     perform  zz020-Skip-Line thru zz020-Exit.                            
133500*>                                                                        
133600     move     "MON  TUE  WED  THU  FRI  SAT  SUN"                         
133700              to WF-Print-Line (1:34).                                    
133800     perform  zz010-Write-Line thru zz010-Exit.                           
133900     perform  c044-Print-Weekday                                          
134000              varying WF-Work-Subscript from 1 by 1                       
134100                 until WF-Work-Subscript > 7.                             
134200     perform  zz020-Skip-Line thru zz020-Exit.                            
134300*>                                                                        
134400     move     "TOP 15 COMMUNICATORS" to WF-Print-Line (1:25).             
134500     perform  zz010-Write-Line thru zz010-Exit.                           
134600     perform  c045-Print-Top-Comm                                         
134700              varying WF-Work-Subscript from 1 by 1                       
134800                 until WF-Work-Subscript > 15.                            
134900 c040-Exit.                                                               
135000     exit.                                                                
135100*>                                                                        
135200 c041-Clear-Weekday.                                                      
135300     move     zero to WF-Weekday-Note-Cnt (WF-Work-Subscript).            
135400*>                                                                        
135500 c042-Nte-Filter.                                                         
135600*>                                                                        
135700     move     Nte-Date (1:4) to WF-Wd-Ccyy.                               
135800     move     Nte-Date (5:2) to WF-Wd-Mm.                                 
135900     move     Nte-Date (7:2) to WF-Wd-Dd.                                 
136000     if       WF-Wd-Ccyy = WF-Report-Year                                 
136100       and    (WF-Report-Month = zero                                     
136200               or WF-Wd-Mm = WF-Report-Month)                             
136300              add  1 to WF-Cnt-Period-Nte                                 
136400              add  Nte-Text-Len to WF-Sum-Note-Len                        
136500              if   Nte-Emp-Id = zero                                      
136600                   add 1 to WF-Cnt-System-Nte                             
136700              else                                                        
136800                   set Emp-Ix to 1                                        
136900                   search all WF-Emp-Entry                                
137000                        at end                                            
137100                             continue                                     
137200                        when Te-Emp-Id (Emp-Ix) = Nte-Emp-Id              
137300                             add 1 to Te-Emp-Note-Cnt (Emp-Ix)            
137400                   end-search                                             
137500              end-if                                                      
137600              move 2 to WFD-Function                                      
137700              move WF-Wd-Ccyy to WFD-Ccyy                                 
137800              move WF-Wd-Mm   to WFD-Mm                                   
137900              move WF-Wd-Dd   to WFD-Dd                                   
138000              call "wf004" using WF-Date-Linkage                          
138100              if   WFD-Day-Of-Week > zero and WFD-Day-Of-Week not > 7     
138200                   add 1 to WF-Weekday-Note-Cnt (WFD-Day-Of-Week)         
138300              end-if.                                                     
138400     read     WF-Notes-File                                               
138500          at end                                                          
138600               set  WF-Nte-Eof to true.                                   
138700*>                                                                        
138800 c043-Build-Top-Comm.                                                     
138900*>                                                                        
139000     if       Te-Emp-Note-Cnt (Emp-Ix) > zero                             
139100              move  Te-Emp-Id   (Emp-Ix) to WF-Cand-Id                    
139200              move  Te-Emp-Name (Emp-Ix) to WF-Cand-Name                  
139300              move  Te-Emp-Note-Cnt (Emp-Ix) to WF-Cand-Cnt               
139400              perform c043a-Insert-Comm thru c043a-Exit.                  
139500*>                                                                        
139600 c043a-Insert-Comm.                                                       
139700*>                                                                        
139800     move     1 to WF-Work-Subscript.                                     
139900     perform  c043b-Find-Comm-Slot                                        
140000              until WF-Work-Subscript > 15                                
140100              or    WF-Cand-Cnt > Tpc-Cnt (WF-Work-Subscript).            
140200     if       WF-Work-Subscript <= 15                                     
140300              perform c043c-Shift-Comm-Down                               
140400                   varying WF-Work-Subscript2 from 15 by -1               
140500                   until WF-Work-Subscript2 <= WF-Work-Subscript          
140600              move  WF-Cand-Id   to Tpc-Id   (WF-Work-Subscript)          
140700              move  WF-Cand-Name to Tpc-Name (WF-Work-Subscript)          
140800              move  WF-Cand-Cnt  to Tpc-Cnt  (WF-Work-Subscript).         
140900 c043a-Exit.                                                              
141000     exit.                                                                
141100*>                                                                        
141200 c043b-Find-Comm-Slot.                                                    
141300     add      1 to WF-Work-Subscript.                                     
141400*>                                                                        
141500 c043c-Shift-Comm-Down.                                                   
141600     move     Tpc-Id (WF-Work-Subscript2 - 1)                             
141700               to Tpc-Id (WF-Work-Subscript2).                            
141800     move     Tpc-Name (WF-Work-Subscript2 - 1)                           
141900               to Tpc-Name (WF-Work-Subscript2).                          
142000     move     Tpc-Cnt (WF-Work-Subscript2 - 1)                            
142100               to Tpc-Cnt (WF-Work-Subscript2).                           
142200*>                                                                        
142300 c044-Print-Weekday.                                                      
142400*>                                                                        
142500     move     WF-Weekday-Note-Cnt (WF-Work-Subscript) to WF-Ed-Cnt4.      
142600     move     WF-Ed-Cnt4 to WF-Print-Line (WF-Work-Subscript * 5 - 4 : 4).
142700     if       WF-Work-Subscript = 7                                       
142800              perform zz010-Write-Line thru zz010-Exit.                   
142900*>                                                                        
143000 c045-Print-Top-Comm.                                                     
143100*>                                                                        
143200     if       Tpc-Cnt (WF-Work-Subscript) > zero                          
143300              move Tpc-Name (WF-Work-Subscript) to WF-Print-Line (3:20)   
143400              move Tpc-Cnt  (WF-Work-Subscript) to WF-Ed-Cnt6             
143500              move WF-Ed-Cnt6 to WF-Print-Line (25:6)                     
143600              perform zz010-Write-Line thru zz010-Exit.                   
143700*>                                                                        
143800*>----------------------------------------------------------------        
143900*> C050 - U5 Predictive Analytics.  Re-uses the monthly absence           
144000*> tallies gathered by C020; takes a fresh pass over ASSIGN to get        
144100*> monthly shift counts across the whole report year for the peak         
144200*> and low month lists; forecasts next month and a risk score.            
144300*>----------------------------------------------------------------        
144400 c050-Predictive              section.                                    
144500*>*********************************                                       
144600*>                                                                        
144700     close    WF-Assign-File.                                             
144800     open     input WF-Assign-File.                                       
144900     move     "N" to WF-Asg-Eof-Sw.                                       
145000     perform  c051-Clear-Month-Shf                                        
145100              varying WF-Work-Subscript from 1 by 1                       
145200                 until WF-Work-Subscript > 12.                            
145300     perform  c051a-Clear-Peak-Low                                        
145400              varying WF-Work-Subscript from 1 by 1                       
145500                 until WF-Work-Subscript > 3.                             
145600     read     WF-Assign-File                                              
145700          at end                                                          
145800               set  WF-Asg-Eof to true.                                   
145900     perform  c052-Asg-Month-Tally until WF-Asg-Eof.                      
146000*>                                                                        
146100     move     WF-Focus-Month to WF-Work-Subscript.                        
146200     if       WF-Work-Subscript = zero                                    
146300              move 12 to WF-Work-Subscript.                               
146400     move     zero to WF-Pred-Next-Month.                                 
146500     move     "STABLE" to WF-Pred-Trend.                                  
146600     if       WF-Work-Subscript >= 2                                      
146700              compute WF-Pred-Next-Month rounded                          
146800                    = (WF-Month-Abs-Cnt (WF-Work-Subscript) +             
146900                       WF-Month-Abs-Cnt (WF-Work-Subscript - 1))          
147000                       / 2 * 1.05                                         
147100              if      WF-Month-Abs-Cnt (WF-Work-Subscript)                
147200                    > WF-Month-Abs-Cnt (WF-Work-Subscript - 1)            
147300                      move "INCREASING" to WF-Pred-Trend                  
147400              end-if                                                      
147500     else                                                                 
147600              move     zero to WF-Divide-Quotient                         
147700              perform  c053-Sum-All-Months                                
147800                       varying WF-Work-Subscript2 from 1 by 1             
147900                       until   WF-Work-Subscript2 > 12                    
148000              compute WF-Pred-Next-Month rounded                          
148100                    = WF-Divide-Quotient / 12.                            
148200*>                                                                        
148300     move     zero to WF-Risk-Score.                                      
148400     if       WF-Cnt-Emp > zero                                           
148500              compute WF-Risk-Score rounded                               
148600                    = WF-Cnt-Abs / WF-Cnt-Emp * 100                       
148700              if      WF-Risk-Score > 100                                 
148800                      move 100 to WF-Risk-Score.                          
148900     move     "N" to WF-Stress-Flag.                                      
149000     if       WF-Risk-Score > 75                                          
149100              move "Y" to WF-Stress-Flag.                                 
149200*>                                                                        
149300     perform  c054-Build-Peak-Low                                         
149400              varying WF-Work-Subscript from 1 by 1                       
149500                 until WF-Work-Subscript > 12.                            
149600*>                                                                        
149700     perform  zz020-Skip-Line thru zz020-Exit.                            
149800     move     "PREDICTIVE ANALYTICS"    to WF-Print-Line (1:25).          
149900     perform  zz010-Write-Line thru zz010-Exit.                           
150000     move     "MONTH  ABSENCES  SHIFTS"  to WF-Print-Line (1:25).         
150100     perform  zz010-Write-Line thru zz010-Exit.                           
150200     perform  c055-Print-Month-Row                                        
150300              varying WF-Work-Subscript from 1 by 1                       
150400                 until WF-Work-Subscript > 12.                            
150500     perform  zz020-Skip-Line thru zz020-Exit.                            
150600     move     "PREDICTED NEXT MONTH ABSENCES"  to WF-Print-Line (1:30).   
150700     move     WF-Pred-Next-Month to WF-Ed-Cnt6.                           
150800     move     WF-Ed-Cnt6                       to WF-Print-Line (32:6).   
150900     perform  zz010-Write-Line thru zz010-Exit.                           
151000     move     "TREND"                           to WF-Print-Line (1:10).  
151100     move     WF-Pred-Trend                     to WF-Print-Line (12:12). 
151200     perform  zz010-Write-Line thru zz010-Exit.                           
151300     move     "RISK SCORE"                      to WF-Print-Line (1:12).  
151400     move     WF-Risk-Score to WF-Ed-Pct.                                 
151500     move     WF-Ed-Pct                         to WF-Print-Line (14:6).  
151600     perform  zz010-Write-Line thru zz010-Exit.                           
151700     move     "OPERATIONAL STRESS FLAG"         to WF-Print-Line (1:25).  
151800     move     WF-Stress-Flag                    to WF-Print-Line (27:1).  
151900     perform  zz010-Write-Line thru zz010-Exit.                           
152000     perform  zz020-Skip-Line thru zz020-Exit.                            
152100     move     "TOP 3 PEAK SHIFT MONTHS"         to WF-Print-Line (1:25).  
152200     perform  zz010-Write-Line thru zz010-Exit.                           
152300     perform  c056-Print-Peak                                             
152400              varying WF-Work-Subscript from 1 by 1                       
152500                 until WF-Work-Subscript > 3.                             
152600     move     "BOTTOM 3 LOW SHIFT MONTHS"       to WF-Print-Line (1:25).  
152700     perform  zz010-Write-Line thru zz010-Exit.                           
152800     perform  c057-Print-Low                                              
152900              varying WF-Work-Subscript from 1 by 1                       
153000                 until WF-Work-Subscript > 3.                             
153100 c050-Exit.                                                               
153200     exit.                                                                
153300*>                                                                        
153400 c051-Clear-Month-Shf.                                                    
153500     move     zero to WF-Month-Shf-Cnt (WF-Work-Subscript).               
153600*>                                                                        
153700 c051a-Clear-Peak-Low.                                                    
153800*>                                                                        
153900*> Lom-Cnt is seeded high (not zero) so the first three candidate         
154000*> months always find a free slot - zero would look like a real           
154100*> low count and block the insertion test below.                          
154200*>                                                                        
154300     move     zero   to Pkm-Month (WF-Work-Subscript)                     
154400                        Pkm-Cnt   (WF-Work-Subscript).                    
154500     move     zero   to Lom-Month (WF-Work-Subscript).                    
154600     move     999999 to Lom-Cnt   (WF-Work-Subscript).                    
154700*>                                                                        
154800 c052-Asg-Month-Tally.                                                    
154900*>                                                                        
155000     move     Asg-Date (1:4) to WF-Wd-Ccyy.                               
155100     move     Asg-Date (5:2) to WF-Wd-Mm.                                 
155200     if       WF-Wd-Ccyy = WF-Report-Year                                 
155300       and    WF-Wd-Mm > zero and WF-Wd-Mm not > 12                       
155400              add  1 to WF-Month-Shf-Cnt (WF-Wd-Mm).                      
155500     read     WF-Assign-File                                              
155600          at end                                                          
155700               set  WF-Asg-Eof to true.                                   
155800*>                                                                        
155900 c053-Sum-All-Months.                                                     
156000     add      WF-Month-Abs-Cnt (WF-Work-Subscript2) to WF-Divide-Quotient.
156100*>                                                                        
156200 c054-Build-Peak-Low.                                                     
156300*>                                                                        
156400     move     WF-Month-Shf-Cnt (WF-Work-Subscript) to WF-Cand-Cnt.        
156500     perform  c054a-Insert-Peak thru c054a-Exit.                          
156600     perform  c054b-Insert-Low  thru c054b-Exit.                          
156700*>                                                                        
156800 c054a-Insert-Peak.                                                       
156900*>                                                                        
157000     move     1 to WF-Work-Subscript2.                                    
157100     perform  c054c-Find-Peak-Slot                                        
157200              until WF-Work-Subscript2 > 3                                
157300              or    WF-Cand-Cnt > Pkm-Cnt (WF-Work-Subscript2).           
157400     if       WF-Work-Subscript2 <= 3                                     
157500              perform c054d-Shift-Peak-Down                               
157600                   varying WF-Curr-Day from 3 by -1                       
157700                   until WF-Curr-Day <= WF-Work-Subscript2                
157800              move  WF-Work-Subscript to Pkm-Month (WF-Work-Subscript2)   
157900              move  WF-Cand-Cnt       to Pkm-Cnt   (WF-Work-Subscript2).  
158000 c054a-Exit.                                                              
158100     exit.                                                                
158200*>                                                                        
158300 c054c-Find-Peak-Slot.                                                    
158400     add      1 to WF-Work-Subscript2.                                    
158500*>                                                                        
158600 c054d-Shift-Peak-Down.                                                   
158700     move     Pkm-Month (WF-Curr-Day - 1) to Pkm-Month (WF-Curr-Day).     
158800     move     Pkm-Cnt   (WF-Curr-Day - 1) to Pkm-Cnt   (WF-Curr-Day).     
158900*>                                                                        
159000 c054b-Insert-Low.                                                        
159100*>                                                                        
159200     move     1 to WF-Work-Subscript2.                                    
159300     perform  c054e-Find-Low-Slot                                         
159400              until WF-Work-Subscript2 > 3                                
159500              or    WF-Cand-Cnt < Lom-Cnt (WF-Work-Subscript2).           
159600     if       WF-Work-Subscript2 <= 3                                     
159700              perform c054f-Shift-Low-Down                                
159800                   varying WF-Curr-Day from 3 by -1                       
159900                   until WF-Curr-Day <= WF-Work-Subscript2                
160000              move  WF-Work-Subscript to Lom-Month (WF-Work-Subscript2)   
160100              move  WF-Cand-Cnt       to Lom-Cnt   (WF-Work-Subscript2).  
160200 c054b-Exit.                                                              
160300     exit.                                                                
160400*>                                                                        
160500 c054e-Find-Low-Slot.                                                     
160600     add      1 to WF-Work-Subscript2.                                    
160700*>                                                                        
160800 c054f-Shift-Low-Down.                                                    
160900     move     Lom-Month (WF-Curr-Day - 1) to Lom-Month (WF-Curr-Day).     
161000     move     Lom-Cnt   (WF-Curr-Day - 1) to Lom-Cnt   (WF-Curr-Day).     
161100*>                                                                        
161200 c055-Print-Month-Row.                                                    
161300*>                                                                        
161400     move     WF-Work-Subscript to WF-Ed-Cnt4.                            
161500     move     WF-Ed-Cnt4 to WF-Print-Line (3:4).                          
161600     move     WF-Month-Abs-Cnt (WF-Work-Subscript) to WF-Ed-Cnt6.         
161700     move     WF-Ed-Cnt6 to WF-Print-Line (10:6).                         
161800     move     WF-Month-Shf-Cnt (WF-Work-Subscript) to WF-Ed-Cnt6.         
161900     move     WF-Ed-Cnt6 to WF-Print-Line (20:6).                         
162000     perform  zz010-Write-Line thru zz010-Exit.                           
162100*>                                                                        
162200 c056-Print-Peak.                                                         
162300*>                                                                        
162400     move     Pkm-Month (WF-Work-Subscript) to WF-Ed-Cnt4.                
162500     move     WF-Ed-Cnt4 to WF-Print-Line (3:4).                          
162600     move     Pkm-Cnt   (WF-Work-Subscript) to WF-Ed-Cnt6.                
162700     move     WF-Ed-Cnt6 to WF-Print-Line (10:6).                         
162800     perform  zz010-Write-Line thru zz010-Exit.                           
162900*>                                                                        
163000 c057-Print-Low.                                                          
163100*>                                                                        
163200     move     Lom-Month (WF-Work-Subscript) to WF-Ed-Cnt4.                
163300     move     WF-Ed-Cnt4 to WF-Print-Line (3:4).                          
163400     move     Lom-Cnt   (WF-Work-Subscript) to WF-Ed-Cnt6.                
163500     move     WF-Ed-Cnt6 to WF-Print-Line (10:6).                         
163600     perform  zz010-Write-Line thru zz010-Exit.                           
163700*>                                                                        
163800*>----------------------------------------------------------------        
163900*> C060 - U6 Workforce & Efficiency Metrics.  Pure arithmetic over        
164000*> the totals already gathered at load time (B010) - no file I/O          
164100*> of its own.  "Shifts" in these formulas means the count of             
164200*> shift-DEFINITIONS (WF-Cnt-Shf), not individual assignments - see       
164300*> the 06/02/26 change-log entry; "assignments" is WF-Cnt-Asg.            
164400*>----------------------------------------------------------------        
164500 c060-Workforce-Metrics       section.                                    
164600*>****************************************                                
164700*>                                                                        
164800     move     zero to WF-Planning-Eff WF-Resource-Util                    
164900                       WF-Absence-Impact-Pct WF-Cost-Eff                  
165000                       WF-Workflow-Eff WF-Shift-Coverage-Pct              
165100                       WF-Capacity-Util WF-Retention-Rate.                
165200*>                                                                        
165300     if       WF-Cnt-Active-Emp > zero                                    
165400              compute WF-Planning-Eff rounded                             
165500                    = WF-Cnt-Asg / WF-Cnt-Active-Emp * 20                 
165600              compute WF-Resource-Util rounded                            
165700                    = WF-Cnt-Shf / WF-Cnt-Active-Emp * 15                 
165800              compute WF-Absence-Impact-Pct rounded                       
165900                    = (WF-Cnt-Abs / WF-Cnt-Active-Emp * 100) * 2          
166000              compute WF-Cost-Eff rounded                                 
166100                    = WF-Cnt-Shf / WF-Cnt-Active-Emp * 100.               
166200     if       WF-Planning-Eff        > 100  move 100 to WF-Planning-Eff.  
166300     if       WF-Resource-Util       > 100  move 100 to WF-Resource-Util. 
166400     if       WF-Absence-Impact-Pct  > 100                                
166500              move 100 to WF-Absence-Impact-Pct.                          
166600     if       WF-Cost-Eff            > 100  move 100 to WF-Cost-Eff.      
166700     if       WF-Cost-Eff            < zero move zero to WF-Cost-Eff.     
166800*>                                                                        
166900     if       (WF-Cnt-Main-Asg + WF-Cnt-Special-Asg) > zero               
167000              compute WF-Workflow-Eff rounded                             
167100                    = (1 - (WF-Cnt-Special-Asg /                          
167200                      (WF-Cnt-Main-Asg + WF-Cnt-Special-Asg))) * 100.     
167300     move     WF-Cnt-Asg to WF-Divide-Quotient.                           
167400     if       WF-Cnt-Shf > zero                                           
167500              if      WF-Cnt-Shf < WF-Cnt-Asg                             
167600                      move WF-Cnt-Shf to WF-Divide-Quotient               
167700              end-if                                                      
167800              compute WF-Shift-Coverage-Pct rounded                       
167900                    = WF-Divide-Quotient / WF-Cnt-Shf * 100.              
168000     if       WF-Shift-Coverage-Pct > 100                                 
168100              move 100 to WF-Shift-Coverage-Pct.                          
168200*>                                                                        
168300     if       WF-Cnt-Active-Emp > zero and WF-Cnt-Shf > zero              
168400              compute WF-Capacity-Util rounded                            
168500                    = WF-Cnt-Asg / (WF-Cnt-Active-Emp * WF-Cnt-Shf) * 100.
168600     if       WF-Capacity-Util > 100 move 100 to WF-Capacity-Util.        
168700*>                                                                        
168800     if       WF-Cnt-Emp > zero                                           
168900              compute WF-Retention-Rate rounded                           
169000                    = WF-Cnt-Active-Emp / WF-Cnt-Emp * 100.               
169100*>                                                                        
169200*> Staffing forecast - truncated toward zero, like the source.            
169300*>                                                                        
169400     move     WF-Cnt-Active-Emp to WF-Staffing-Current.                   
169500     compute  WF-Staffing-Recomm  = WF-Staffing-Current * 1.1.            
169600     compute  WF-Staffing-Seasonal = WF-Staffing-Current * 0.05.          
169700     compute  WF-Staffing-Growth  = WF-Staffing-Current * 1.15.           
169800*>                                                                        
169900*> Absence prediction - daily/weekly/monthly, from the all-time           
170000*> absence count.                                                         
170100*>                                                                        
170200     compute  WF-Absence-Pred-Daily rounded   = WF-Cnt-Abs / 30.          
170300     compute  WF-Absence-Pred-Weekly rounded  = WF-Absence-Pred-Daily * 7.
170400     compute  WF-Absence-Pred-Monthly rounded                             
170500            = WF-Absence-Pred-Daily * 30.                                 
170600*>                                                                        
170700*> Confidence scores.                                                     
170800*>                                                                        
170900     compute  WF-Conf-Base rounded                                        
171000            = 60 + ((WF-Cnt-Abs + WF-Cnt-Emp + WF-Cnt-Shf) / 100).        
171100     if       WF-Conf-Base > 95 move 95 to WF-Conf-Base.                  
171200     move     WF-Conf-Base            to WF-Conf-Absence.                 
171300     compute  WF-Conf-Staffing = WF-Conf-Base - 5.                        
171400     compute  WF-Conf-Cost     = WF-Conf-Base + 2.                        
171500     compute  WF-Conf-Overall  = WF-Conf-Base - 2.                        
171600*>                                                                        
171700     perform  zz020-Skip-Line thru zz020-Exit.                            
171800     move     "WORKFORCE & EFFICIENCY METRICS" to WF-Print-Line (1:32).   
171900     perform  zz010-Write-Line thru zz010-Exit.                           
172000     move     "ACTIVE EMPLOYEES"       to WF-Print-Line (1:20).           
172100     move     WF-Cnt-Active-Emp to WF-Ed-Cnt6.                            
172200     move     WF-Ed-Cnt6               to WF-Print-Line (25:6).           
172300     perform  zz010-Write-Line thru zz010-Exit.                           
172400     move     "PLANNING EFFICIENCY %"  to WF-Print-Line (1:25).           
172500     move     WF-Planning-Eff to WF-Ed-Pct.                               
172600     move     WF-Ed-Pct                to WF-Print-Line (27:6).           
172700     perform  zz010-Write-Line thru zz010-Exit.                           
172800     move     "RESOURCE UTILISATION %" to WF-Print-Line (1:25).           
172900     move     WF-Resource-Util to WF-Ed-Pct.                              
173000     move     WF-Ed-Pct                to WF-Print-Line (27:6).           
173100     perform  zz010-Write-Line thru zz010-Exit.                           
173200     move     "ABSENCE IMPACT %"       to WF-Print-Line (1:25).           
173300     move     WF-Absence-Impact-Pct to WF-Ed-Pct.                         
173400     move     WF-Ed-Pct                to WF-Print-Line (27:6).           
173500     perform  zz010-Write-Line thru zz010-Exit.                           
173600     move     "COST EFFICIENCY %"      to WF-Print-Line (1:25).           
173700     move     WF-Cost-Eff to WF-Ed-Pct.                                   
173800     move     WF-Ed-Pct                to WF-Print-Line (27:6).           
173900     perform  zz010-Write-Line thru zz010-Exit.                           
174000     move     "RETENTION RATE %"       to WF-Print-Line (1:25).           
174100     move     WF-Retention-Rate to WF-Ed-Pct.                             
174200     move     WF-Ed-Pct                to WF-Print-Line (27:6).           
174300     perform  zz010-Write-Line thru zz010-Exit.                           
174400     move     "WORKFLOW EFFICIENCY %"  to WF-Print-Line (1:25).           
174500     move     WF-Workflow-Eff to WF-Ed-Pct.                               
174600     move     WF-Ed-Pct                to WF-Print-Line (27:6).           
174700     perform  zz010-Write-Line thru zz010-Exit.                           
174800     move     "SHIFT COVERAGE %"       to WF-Print-Line (1:25).           
174900     move     WF-Shift-Coverage-Pct to WF-Ed-Pct.                         
175000     move     WF-Ed-Pct                to WF-Print-Line (27:6).           
175100     perform  zz010-Write-Line thru zz010-Exit.                           
175200     move     "CAPACITY UTILISATION %" to WF-Print-Line (1:25).           
175300     move     WF-Capacity-Util to WF-Ed-Pct.                              
175400     move     WF-Ed-Pct                to WF-Print-Line (27:6).           
175500     perform  zz010-Write-Line thru zz010-Exit.                           
175600     perform  zz020-Skip-Line thru zz020-Exit.                            
175700     move     "STAFFING FORECAST  CURRENT  +10%  SEASONAL  +15%"          
175800              to WF-Print-Line (1:48).                                    
175900     perform  zz010-Write-Line thru zz010-Exit.                           
176000     move     WF-Staffing-Current to WF-Ed-Cnt6.                          
176100     move     WF-Ed-Cnt6               to WF-Print-Line (20:6).           
176200     move     WF-Staffing-Recomm to WF-Ed-Cnt6.                           
176300     move     WF-Ed-Cnt6               to WF-Print-Line (28:6).           
176400     move     WF-Staffing-Seasonal to WF-Ed-Cnt6.                         
176500     move     WF-Ed-Cnt6               to WF-Print-Line (38:6).           
176600     move     WF-Staffing-Growth to WF-Ed-Cnt6.                           
176700     move     WF-Ed-Cnt6               to WF-Print-Line (48:6).           
176800     perform  zz010-Write-Line thru zz010-Exit.                           
176900     perform  zz020-Skip-Line thru zz020-Exit.                            
177000     move     "ABSENCE PREDICTION  DAILY  WEEKLY  MONTHLY"                
177100              to WF-Print-Line (1:42).                                    
177200     perform  zz010-Write-Line thru zz010-Exit.                           
177300     move     WF-Absence-Pred-Daily to WF-Ed-Pct1.                        
177400     move     WF-Ed-Pct1               to WF-Print-Line (21:5).           
177500     move     WF-Absence-Pred-Weekly to WF-Ed-Pct1.                       
177600     move     WF-Ed-Pct1               to WF-Print-Line (29:5).           
177700     move     WF-Absence-Pred-Monthly to WF-Ed-Pct1.                      
177800     move     WF-Ed-Pct1               to WF-Print-Line (38:5).           
177900     perform  zz010-Write-Line thru zz010-Exit.                           
178000     perform  zz020-Skip-Line thru zz020-Exit.                            
178100     move     "CONFIDENCE  BASE  ABSENCE  STAFFING  COST  OVERALL"        
178200              to WF-Print-Line (1:48).                                    
178300     perform  zz010-Write-Line thru zz010-Exit.                           
178400     move     WF-Conf-Base to WF-Ed-Pct1.                                 
178500     move     WF-Ed-Pct1               to WF-Print-Line (14:5).           
178600     move     WF-Conf-Absence to WF-Ed-Pct1.                              
178700     move     WF-Ed-Pct1               to WF-Print-Line (22:5).           
178800     move     WF-Conf-Staffing to WF-Ed-Pct1.                             
178900     move     WF-Ed-Pct1               to WF-Print-Line (32:5).           
179000     move     WF-Conf-Cost to WF-Ed-Pct1.                                 
179100     move     WF-Ed-Pct1               to WF-Print-Line (40:5).           
179200     move     WF-Conf-Overall to WF-Ed-Pct1.                              
179300     move     WF-Ed-Pct1               to WF-Print-Line (48:5).           
179400     perform  zz010-Write-Line thru zz010-Exit.                           
179500 c060-Exit.                                                               
179600     exit.                                                                
179700*>                                                                        
179800*>----------------------------------------------------------------        
179900*> C070 - U7 Financial Analytics.  Fixed rate card lives in               
180000*> WF-Financial-Fields (wswork.cob); all results rounded money,           
180100*> PIC S9(9)V99, per the 06/02/26 formula set.                            
180200*>----------------------------------------------------------------        
180300 c070-Financial-Metrics       section.                                    
180400*>*****************************************                               
180500*>                                                                        
180600     compute  WF-Base-Monthly-Cost rounded                                
180700            = WF-Cnt-Active-Emp * WF-Hours-Per-Month * WF-Hourly-Rate.    
180800     compute  WF-Est-Ot-Hours rounded = WF-Cnt-Asg * 0.10.                
180900     compute  WF-Ot-Cost rounded                                          
181000            = WF-Est-Ot-Hours * WF-Hourly-Rate * WF-Ot-Multiplier.        
181100     compute  WF-Absence-Cost rounded                                     
181200            = WF-Cnt-Abs * WF-Hourly-Rate * WF-Hours-Per-Absence.         
181300     compute  WF-Total-Cost rounded                                       
181400            = WF-Base-Monthly-Cost + WF-Ot-Cost + WF-Absence-Cost.        
181500*>                                                                        
181600     move     zero to WF-Cost-Per-Emp WF-Cost-Per-Shift.                  
181700     if       WF-Cnt-Active-Emp > zero                                    
181800              compute WF-Cost-Per-Emp rounded                             
181900                    = WF-Base-Monthly-Cost / WF-Cnt-Active-Emp.           
182000     if       WF-Cnt-Asg > zero                                           
182100              compute WF-Cost-Per-Shift rounded                           
182200                    = (WF-Base-Monthly-Cost + WF-Ot-Cost) / WF-Cnt-Asg.   
182300*>                                                                        
182400     compute  WF-Eff-Savings rounded                                      
182500            = (WF-Cnt-Abs * WF-Cost-Per-Absence * 0.30)                   
182600            + (WF-Base-Monthly-Cost * 0.12)                               
182700            + (WF-Base-Monthly-Cost * 0.08).                              
182800*>                                                                        
182900     compute  WF-Forecast-Next-Month rounded = WF-Total-Cost * 1.02.      
183000     compute  WF-Forecast-Qtr-Avg    rounded = WF-Total-Cost * 1.05.      
183100     compute  WF-Forecast-Annual     rounded = WF-Total-Cost * 12 * 1.08. 
183200*>                                                                        
183300     compute  WF-Pred-Cost-Next-Month rounded                             
183400            = (WF-Cnt-Active-Emp * WF-Cost-Per-Employee)                  
183500            + (WF-Cnt-Abs * WF-Cost-Per-Absence).                         
183600     compute  WF-Pred-Cost-Quarter rounded = WF-Pred-Cost-Next-Month * 3. 
183700     compute  WF-Pred-Cost-Annual  rounded = WF-Pred-Cost-Next-Month * 12.
183800     compute  WF-Opt-Potential rounded                                    
183900            = WF-Cnt-Active-Emp * WF-Cost-Per-Employee * 0.15.            
184000*>                                                                        
184100     perform  zz020-Skip-Line thru zz020-Exit.                            
184200     move     "FINANCIAL ANALYTICS"         to WF-Print-Line (1:25).      
184300     perform  zz010-Write-Line thru zz010-Exit.                           
184400     move     "BASE MONTHLY COST"           to WF-Print-Line (1:22).      
184500     move     WF-Base-Monthly-Cost to WF-Ed-Amt.                          
184600     move     WF-Ed-Amt                     to WF-Print-Line (24:13).     
184700     perform  zz010-Write-Line thru zz010-Exit.                           
184800     move     "ESTIMATED OVERTIME HOURS"    to WF-Print-Line (1:26).      
184900     move     WF-Est-Ot-Hours to WF-Ed-Amt.                               
185000     move     WF-Ed-Amt                     to WF-Print-Line (28:13).     
185100     perform  zz010-Write-Line thru zz010-Exit.                           
185200     move     "OVERTIME COST"               to WF-Print-Line (1:22).      
185300     move     WF-Ot-Cost to WF-Ed-Amt.                                    
185400     move     WF-Ed-Amt                     to WF-Print-Line (24:13).     
185500     perform  zz010-Write-Line thru zz010-Exit.                           
185600     move     "ABSENCE COST"                to WF-Print-Line (1:22).      
185700     move     WF-Absence-Cost to WF-Ed-Amt.                               
185800     move     WF-Ed-Amt                     to WF-Print-Line (24:13).     
185900     perform  zz010-Write-Line thru zz010-Exit.                           
186000     move     "TOTAL COST"                  to WF-Print-Line (1:22).      
186100     move     WF-Total-Cost to WF-Ed-Amt.                                 
186200     move     WF-Ed-Amt                     to WF-Print-Line (24:13).     
186300     perform  zz010-Write-Line thru zz010-Exit.                           
186400     move     "COST PER EMPLOYEE"           to WF-Print-Line (1:22).      
186500     move     WF-Cost-Per-Emp to WF-Ed-Amt.                               
186600     move     WF-Ed-Amt                     to WF-Print-Line (24:13).     
186700     perform  zz010-Write-Line thru zz010-Exit.                           
186800     move     "COST PER SHIFT"              to WF-Print-Line (1:22).      
186900     move     WF-Cost-Per-Shift to WF-Ed-Amt.                             
187000     move     WF-Ed-Amt                     to WF-Print-Line (24:13).     
187100     perform  zz010-Write-Line thru zz010-Exit.                           
187200     move     "EFFICIENCY SAVINGS"          to WF-Print-Line (1:22).      
187300     move     WF-Eff-Savings to WF-Ed-Amt.                                
187400     move     WF-Ed-Amt                     to WF-Print-Line (24:13).     
187500     perform  zz010-Write-Line thru zz010-Exit.                           
187600     perform  zz020-Skip-Line thru zz020-Exit.                            
187700     move     "FORECAST  NEXT MONTH  QTR AVG  ANNUAL"                     
187800              to WF-Print-Line (1:38).                                    
187900     perform  zz010-Write-Line thru zz010-Exit.                           
188000     move     WF-Forecast-Next-Month to WF-Ed-Amt.                        
188100     move     WF-Ed-Amt                     to WF-Print-Line (11:13).     
188200     move     WF-Forecast-Qtr-Avg to WF-Ed-Amt.                           
188300     move     WF-Ed-Amt                     to WF-Print-Line (25:13).     
188400     move     WF-Forecast-Annual to WF-Ed-Amt.                            
188500     move     WF-Ed-Amt                     to WF-Print-Line (39:13).     
188600     perform  zz010-Write-Line thru zz010-Exit.                           
188700     perform  zz020-Skip-Line thru zz020-Exit.                            
188800     move     "PREDICTED  NEXT MONTH  QUARTER  ANNUAL"                    
188900              to WF-Print-Line (1:39).                                    
189000     perform  zz010-Write-Line thru zz010-Exit.                           
189100     move     WF-Pred-Cost-Next-Month to WF-Ed-Amt.                       
189200     move     WF-Ed-Amt                     to WF-Print-Line (12:13).     
189300     move     WF-Pred-Cost-Quarter to WF-Ed-Amt.                          
189400     move     WF-Ed-Amt                     to WF-Print-Line (26:13).     
189500     move     WF-Pred-Cost-Annual to WF-Ed-Amt.                           
189600     move     WF-Ed-Amt                     to WF-Print-Line (40:13).     
189700     perform  zz010-Write-Line thru zz010-Exit.                           
189800     move     "OPTIMISATION POTENTIAL"      to WF-Print-Line (1:25).      
189900     move     WF-Opt-Potential to WF-Ed-Amt.                              
190000     move     WF-Ed-Amt                     to WF-Print-Line (27:13).     
190100     perform  zz010-Write-Line thru zz010-Exit.                           
190200 c070-Exit.                                                               
190300     exit.                                                                
190400*>                                                                        
190500*>----------------------------------------------------------------        
190600*> C080 - U8 Duty Roster.  One line per active employee, a 2 char         
190700*> cell per day of WF-Report-Month; special overrides main on the         
190800*> same day (Business rule 14's roster cell code).                        
190900*>----------------------------------------------------------------        
191000 c080-Duty-Roster             section.                                    
191100*>*************************************                                   
191200*>                                                                        
191300     move     WF-Report-Month to WFD-Mm.                                  
191400     if       WFD-Mm = zero                                               
191500              move 1 to WFD-Mm.                                           
191600     move     WF-Report-Year to WFD-Ccyy.                                 
191700     move     1 to WFD-Function.                                          
191800     call     "wf004" using WF-Date-Linkage.                              
191900     move     WFD-Days-In-Month to WF-Roster-Days.                        
192000*>                                                                        
192100     perform  zz020-Skip-Line thru zz020-Exit.                            
192200     move     "DUTY ROSTER"         to WF-Print-Line (1:15).              
192300     perform  zz010-Write-Line thru zz010-Exit.                           
192400     perform  c081-Build-Header     thru c081-Exit.                       
192500     perform  c082-Emp-Row                                                
192600              varying Emp-Ix from 1 by 1 until Emp-Ix > WF-Cnt-Emp.       
192700     move     "EMPLOYEES ON ROSTER"  to WF-Print-Line (1:22).             
192800     move     WF-Cnt-Active-Emp to WF-Ed-Cnt6.                            
192900     move     WF-Ed-Cnt6             to WF-Print-Line (24:6).             
193000     perform  zz010-Write-Line thru zz010-Exit.                           
193100 c080-Exit.                                                               
193200     exit.                                                                
193300*>                                                                        
193400 c081-Build-Header.                                                       
193500*>                                                                        
193600     move     "EMPLOYEE             " to WF-Print-Line (1:22).            
193700     perform  c081a-Header-Day                                            
193800              varying WF-Work-Subscript from 1 by 1                       
193900              until   WF-Work-Subscript > WF-Roster-Days.                 
194000     perform  zz010-Write-Line thru zz010-Exit.                           
194100 c081-Exit.                                                               
194200     exit.                                                                
194300*>                                                                        
194400 c081a-Header-Day.                                                        
194500     compute  WF-Curr-Day = 23 + WF-Work-Subscript * 3.                   
194600     move     WF-Work-Subscript to WF-Ed-Cnt4.                            
194700     move     WF-Ed-Cnt4 (3:2) to WF-Print-Line (WF-Curr-Day : 2).        
194800*>                                                                        
194900 c082-Emp-Row.                                                            
195000*>                                                                        
195100     if       Te-Emp-End-Date (Emp-Ix) = zero                             
195200              perform c082a-Clear-Cell                                    
195300                   varying WF-Work-Subscript from 1 by 1                  
195400                   until   WF-Work-Subscript > WF-Roster-Days             
195500              close  WF-Assign-File                                       
195600              open   input WF-Assign-File                                 
195700              read   WF-Assign-File                                       
195800                   at end                                                 
195900                        set WF-Asg-Eof to true                            
196000              end-read                                                    
196100              perform c083-Roster-Filter until WF-Asg-Eof                 
196200              move   spaces to WF-Print-Line                              
196300              move   Te-Emp-Name (Emp-Ix) to WF-Print-Line (1:20)         
196400              perform c084-Roster-Print                                   
196500                   varying WF-Work-Subscript from 1 by 1                  
196600                   until   WF-Work-Subscript > WF-Roster-Days             
196700              perform zz010-Write-Line thru zz010-Exit.                   
196800*>                                                                        
196900 c082a-Clear-Cell.                                                        
197000     move     spaces to WF-Roster-Cell (WF-Work-Subscript).               
197100*>                                                                        
197200 c083-Roster-Filter.                                                      
197300*>                                                                        
197400     move     Asg-Date (1:4) to WF-Wd-Ccyy.                               
197500     move     Asg-Date (5:2) to WF-Wd-Mm.                                 
197600     move     Asg-Date (7:2) to WF-Wd-Dd.                                 
197700     if       Asg-Emp-Id = Te-Emp-Id (Emp-Ix)                             
197800       and    WF-Wd-Ccyy = WF-Report-Year                                 
197900       and    WF-Wd-Mm   = WFD-Mm                                         
198000       and    WF-Wd-Dd   > zero and WF-Wd-Dd not > 31                     
198100              if   WF-Roster-Cell (WF-Wd-Dd) = spaces                     
198200                or Asg-Type = "S"                                         
198300                   perform c085-Shift-Code thru c085-Exit                 
198400                   move WF-Shift-Code to WF-Roster-Cell (WF-Wd-Dd)        
198500              end-if.                                                     
198600     read     WF-Assign-File                                              
198700          at end                                                          
198800               set  WF-Asg-Eof to true.                                   
198900*>                                                                        
199000 c085-Shift-Code.                                                         
199100*>                                                                        
199200*> Business rule 14 - SHORTNAME if non-blank, else first 2 chars of       
199300*> the shift name upper-cased, else "T".                                  
199400*>                                                                        
199500     move     "T " to WF-Shift-Code.                                      
199600     set      Shf-Ix to 1.                                                
199700     search   all WF-Shf-Entry                                            
199800          at end                                                          
199900               continue                                                   
200000          when Ts-Shf-Id (Shf-Ix) = Asg-Shift-Id                          
200100               if   Ts-Shf-Shortname (Shf-Ix) not = spaces                
200200                    move Ts-Shf-Shortname (Shf-Ix) to WF-Shift-Code       
200300               else                                                       
200400                    move Ts-Shf-Name (Shf-Ix) (1:2) to WF-Shift-Code      
200500               end-if                                                     
200600     end-search.                                                          
200700 c085-Exit.                                                               
200800     exit.                                                                
200900*>                                                                        
201000 c084-Roster-Print.                                                       
201100     compute  WF-Curr-Day = 23 + WF-Work-Subscript * 3.                   
201200     move     WF-Roster-Cell (WF-Work-Subscript)                          
201300              to WF-Print-Line (WF-Curr-Day : 2).                         
201400*>                                                                        
201500*>----------------------------------------------------------------        
201600*> C090 - U9 Deployment Plan.  Shift-type x day matrix of                 
201700*> assignment counts for WF-Report-Month, plus a synthetic ABSENCE        
201800*> row built the same way from the absence file.                          
201900*>----------------------------------------------------------------        
202000 c090-Deployment-Plan         section.                                    
202100*>*****************************************                               
202200*>                                                                        
202300     perform  zz020-Skip-Line thru zz020-Exit.                            
202400     move     "DEPLOYMENT PLAN"     to WF-Print-Line (1:18).              
202500     perform  zz010-Write-Line thru zz010-Exit.                           
202600     perform  c081-Build-Header thru c081-Exit.                           
202700     perform  c091-Shift-Row                                              
202800              varying Shf-Ix from 1 by 1 until Shf-Ix > WF-Cnt-Shf.       
202900     perform  c093-Absence-Row thru c093-Exit.                            
203000 c090-Exit.                                                               
203100     exit.                                                                
203200*>                                                                        
203300 c091-Shift-Row.                                                          
203400*>                                                                        
203500     perform  c092a-Clear-Cell                                            
203600              varying WF-Work-Subscript from 1 by 1                       
203700              until   WF-Work-Subscript > WF-Roster-Days.                 
203800     close    WF-Assign-File.                                             
203900     open     input WF-Assign-File.                                       
204000     read     WF-Assign-File                                              
204100          at end                                                          
204200               set  WF-Asg-Eof to true.                                   
204300     perform  c092-Deploy-Asg-Filter until WF-Asg-Eof.                    
204400     move     spaces to WF-Print-Line.                                    
204500     move     Ts-Shf-Name (Shf-Ix) to WF-Print-Line (1:20).               
204600     perform  c095-Deploy-Print                                           
204700              varying WF-Work-Subscript from 1 by 1                       
204800              until   WF-Work-Subscript > WF-Roster-Days.                 
204900     perform  zz010-Write-Line thru zz010-Exit.                           
205000*>                                                                        
205100 c092a-Clear-Cell.                                                        
205200     move     zero to WF-Day-Deploy-Cnt (WF-Work-Subscript).              
205300*>                                                                        
205400 c092-Deploy-Asg-Filter.                                                  
205500*>                                                                        
205600     move     Asg-Date (1:4) to WF-Wd-Ccyy.                               
205700     move     Asg-Date (5:2) to WF-Wd-Mm.                                 
205800     move     Asg-Date (7:2) to WF-Wd-Dd.                                 
205900     if       Asg-Shift-Id = Ts-Shf-Id (Shf-Ix)                           
206000       and    WF-Wd-Ccyy = WF-Report-Year                                 
206100       and    WF-Wd-Mm   = WFD-Mm                                         
206200       and    WF-Wd-Dd   > zero and WF-Wd-Dd not > 31                     
206300              add  1 to WF-Day-Deploy-Cnt (WF-Wd-Dd).                     
206400     read     WF-Assign-File                                              
206500          at end                                                          
206600               set  WF-Asg-Eof to true.                                   
206700*>                                                                        
206800 c093-Absence-Row.                                                        
206900*>                                                                        
207000     perform  c092a-Clear-Cell                                            
207100              varying WF-Work-Subscript from 1 by 1                       
207200              until   WF-Work-Subscript > WF-Roster-Days.                 
207300     close    WF-Absence-File.                                            
207400     open     input WF-Absence-File.                                      
207500     read     WF-Absence-File                                             
207600          at end                                                          
207700               set  WF-Abs-Eof to true.                                   
207800     perform  c094-Deploy-Abs-Filter until WF-Abs-Eof.                    
207900     move     spaces to WF-Print-Line.                                    
208000     move     "ABSENCE"  to WF-Print-Line (1:20).                         
208100     perform  c095-Deploy-Print                                           
208200              varying WF-Work-Subscript from 1 by 1                       
208300              until   WF-Work-Subscript > WF-Roster-Days.                 
208400     perform  zz010-Write-Line thru zz010-Exit.                           
208500 c093-Exit.                                                               
208600     exit.                                                                
208700*>                                                                        
208800 c095-Deploy-Print.                                                       
208900     compute  WF-Curr-Day = 23 + WF-Work-Subscript * 3.                   
209000     move     WF-Day-Deploy-Cnt (WF-Work-Subscript) to WF-Ed-Cnt4.        
209100     move     WF-Ed-Cnt4 (3:2) to WF-Print-Line (WF-Curr-Day : 2).        
209200*>                                                                        
209300 c094-Deploy-Abs-Filter.                                                  
209400*>                                                                        
209500     move     Abs-Date (1:4) to WF-Wd-Ccyy.                               
209600     move     Abs-Date (5:2) to WF-Wd-Mm.                                 
209700     move     Abs-Date (7:2) to WF-Wd-Dd.                                 
209800     if       WF-Wd-Ccyy = WF-Report-Year                                 
209900       and    WF-Wd-Mm   = WFD-Mm                                         
210000       and    WF-Wd-Dd   > zero and WF-Wd-Dd not > 31                     
210100              add  1 to WF-Day-Deploy-Cnt (WF-Wd-Dd).                     
210200     read     WF-Absence-File                                             
210300          at end                                                          
210400               set  WF-Abs-Eof to true.                                   
210500*>                                                                        
210600*>----------------------------------------------------------------        
210700*> C100 - U10 Yearly Overview.  One employee (WF-Focus-Emp-Id), one       
210800*> year.  ASSIGNMENT and ABSENCE are both scanned and every date          
210900*> resolved by Business rule 15's priority: leave(4) > absence(3) >       
211000*> special(2) > main(1) - highest wins, later record of equal             
211100*> priority wins.                                                         
211200*>----------------------------------------------------------------        
211300 c100-Yearly-Overview         section.                                    
211400*>*****************************************                               
211500*>                                                                        
211600     perform  c101-Clear-Year-Grid                                        
211700              varying WF-Work-Subscript from 1 by 1                       
211800                 until WF-Work-Subscript > 12.                            
211900*>                                                                        
212000     close    WF-Assign-File.                                             
212100     open     input WF-Assign-File.                                       
212200     read     WF-Assign-File                                              
212300          at end                                                          
212400               set  WF-Asg-Eof to true.                                   
212500     perform  c102-Year-Asg-Filter until WF-Asg-Eof.                      
212600*>                                                                        
212700     close    WF-Absence-File.                                            
212800     open     input WF-Absence-File.                                      
212900     read     WF-Absence-File                                             
213000          at end                                                          
213100               set  WF-Abs-Eof to true.                                   
213200     perform  c103-Year-Abs-Filter until WF-Abs-Eof.                      
213300*>                                                                        
213400     perform  zz020-Skip-Line thru zz020-Exit.                            
213500     move     "YEARLY OVERVIEW"       to WF-Print-Line (1:18).            
213600     perform  zz010-Write-Line thru zz010-Exit.                           
213700     move     "EMPLOYEE"              to WF-Print-Line (1:10).            
213800     move     WF-Focus-Emp-Id to WF-Ed-Sub-Id.                            
213900     move     WF-Ed-Sub-Id            to WF-Print-Line (12:6).            
214000     perform  zz010-Write-Line thru zz010-Exit.                           
214100     perform  c104-Print-Month-Row                                        
214200              varying WF-Curr-Month from 1 by 1 until WF-Curr-Month > 12. 
214300 c100-Exit.                                                               
214400     exit.                                                                
214500*>                                                                        
214600 c101-Clear-Year-Grid.                                                    
214700     perform  c101a-Clear-Year-Day                                        
214800              varying WF-Work-Subscript2 from 1 by 1                      
214900                 until WF-Work-Subscript2 > 31.                           
215000*>                                                                        
215100 c101a-Clear-Year-Day.                                                    
215200     move     spaces                                                      
215300              to WF-Year-Cell (WF-Work-Subscript, WF-Work-Subscript2).    
215400     move     zero                                                        
215500              to WF-Year-Pri  (WF-Work-Subscript, WF-Work-Subscript2).    
215600*>                                                                        
215700 c102-Year-Asg-Filter.                                                    
215800*>                                                                        
215900     move     Asg-Date (1:4) to WF-Wd-Ccyy.                               
216000     move     Asg-Date (5:2) to WF-Wd-Mm.                                 
216100     move     Asg-Date (7:2) to WF-Wd-Dd.                                 
216200     if       Asg-Emp-Id = WF-Focus-Emp-Id                                
216300       and    WF-Wd-Ccyy  = WF-Report-Year                                
216400       and    WF-Wd-Mm    > zero and WF-Wd-Mm not > 12                    
216500       and    WF-Wd-Dd    > zero and WF-Wd-Dd not > 31                    
216600              move 1 to WF-Year-Cand-Pri                                  
216700              if   Asg-Type = "S"                                         
216800                   move 2 to WF-Year-Cand-Pri                             
216900              end-if                                                      
217000              if   WF-Year-Cand-Pri >=                                    
217100                   WF-Year-Pri (WF-Wd-Mm, WF-Wd-Dd)                       
217200                   perform c085-Shift-Code thru c085-Exit                 
217300                   move WF-Shift-Code                                     
217400                        to WF-Year-Cell (WF-Wd-Mm, WF-Wd-Dd)              
217500                   move WF-Year-Cand-Pri                                  
217600                        to WF-Year-Pri  (WF-Wd-Mm, WF-Wd-Dd)              
217700              end-if.                                                     
217800     read     WF-Assign-File                                              
217900          at end                                                          
218000               set  WF-Asg-Eof to true.                                   
218100*>                                                                        
218200 c103-Year-Abs-Filter.                                                    
218300*>                                                                        
218400     move     Abs-Date (1:4) to WF-Wd-Ccyy.                               
218500     move     Abs-Date (5:2) to WF-Wd-Mm.                                 
218600     move     Abs-Date (7:2) to WF-Wd-Dd.                                 
218700*>                                                                        
218800*> Abs-Kind 01 is this shop's booked-leave category (was a separate       
218900*> leave file on the old scheduling system) - everything else on          
219000*> this file is a plain absence.  Leave outranks absence per rule 15.     
219100*>                                                                        
219200     if       Abs-Emp-Id = WF-Focus-Emp-Id                                
219300       and    WF-Wd-Ccyy  = WF-Report-Year                                
219400       and    WF-Wd-Mm    > zero and WF-Wd-Mm not > 12                    
219500       and    WF-Wd-Dd    > zero and WF-Wd-Dd not > 31                    
219600              move 3 to WF-Year-Cand-Pri                                  
219700              if   Abs-Kind = 01                                          
219800                   move 4 to WF-Year-Cand-Pri                             
219900              end-if                                                      
220000              if   WF-Year-Cand-Pri >=                                    
220100                   WF-Year-Pri (WF-Wd-Mm, WF-Wd-Dd)                       
220200                   move "AB" to WF-Year-Cell (WF-Wd-Mm, WF-Wd-Dd)         
220300                   if   WF-Year-Cand-Pri = 4                              
220400                        move "UA" to WF-Year-Cell (WF-Wd-Mm, WF-Wd-Dd)    
220500                   end-if                                                 
220600                   move WF-Year-Cand-Pri                                  
220700                        to WF-Year-Pri (WF-Wd-Mm, WF-Wd-Dd)               
220800              end-if.                                                     
220900     read     WF-Absence-File                                             
221000          at end                                                          
221100               set  WF-Abs-Eof to true.                                   
221200*>                                                                        
221300 c104-Print-Month-Row.                                                    
221400*>                                                                        
221500     move     spaces to WF-Print-Line.                                    
221600     move     WF-Month-Name (WF-Curr-Month) to WF-Print-Line (1:3).       
221700     perform  c105-Print-Year-Day                                         
221800              varying WF-Work-Subscript from 1 by 1                       
221900                 until WF-Work-Subscript > 31.                            
222000     perform  zz010-Write-Line thru zz010-Exit.                           
222100*>                                                                        
222200 c105-Print-Year-Day.                                                     
222300     compute  WF-Curr-Day = 8 + WF-Work-Subscript * 3.                    
222400     move     WF-Year-Cell (WF-Curr-Month, WF-Work-Subscript)             
222500              to WF-Print-Line (WF-Curr-Day : 2).                         
222600*>                                                                        
222700*>----------------------------------------------------------------        
222800*> C110 - U11 Employee Shift Report.  One employee, one period;           
222900*> assignment counts grouped by shift type, with a grand total.           
223000*>----------------------------------------------------------------        
223100 c110-Emp-Shift-Rpt           section.                                    
223200*>*****************************************                               
223300*>                                                                        
223400     perform  c111-Clear-Emp-Shf                                          
223500              varying Shf-Ix from 1 by 1 until Shf-Ix > WF-Cnt-Shf.       
223600     move     zero to WF-Emp-Shf-Total.                                   
223700     close    WF-Assign-File.                                             
223800     open     input WF-Assign-File.                                       
223900     read     WF-Assign-File                                              
224000          at end                                                          
224100               set  WF-Asg-Eof to true.                                   
224200     perform  c112-Emp-Shf-Filter until WF-Asg-Eof.                       
224300*>                                                                        
224400     perform  zz020-Skip-Line thru zz020-Exit.                            
224500     move     "EMPLOYEE SHIFT REPORT"    to WF-Print-Line (1:25).         
224600     perform  zz010-Write-Line thru zz010-Exit.                           
224700     move     "EMPLOYEE"                 to WF-Print-Line (1:10).         
224800     move     WF-Focus-Emp-Id to WF-Ed-Sub-Id.                            
224900     move     WF-Ed-Sub-Id               to WF-Print-Line (12:6).         
225000     perform  zz010-Write-Line thru zz010-Exit.                           
225100     move     "SHIFT NAME                COUNT" to WF-Print-Line (1:35).  
225200     perform  zz010-Write-Line thru zz010-Exit.                           
225300     perform  c113-Print-Emp-Shf                                          
225400              varying Shf-Ix from 1 by 1 until Shf-Ix > WF-Cnt-Shf.       
225500     move     "TOTAL"                    to WF-Print-Line (1:10).         
225600     move     WF-Emp-Shf-Total to WF-Ed-Cnt6.                             
225700     move     WF-Ed-Cnt6                 to WF-Print-Line (27:6).         
225800     perform  zz010-Write-Line thru zz010-Exit.                           
225900 c110-Exit.                                                               
226000     exit.                                                                
226100*>                                                                        
226200 c111-Clear-Emp-Shf.                                                      
226300     move     zero to WF-Emp-Shf-Cnt (Shf-Ix).                            
226400*>                                                                        
226500 c112-Emp-Shf-Filter.                                                     
226600*>                                                                        
226700     move     Asg-Date (1:4) to WF-Wd-Ccyy.                               
226800     move     Asg-Date (5:2) to WF-Wd-Mm.                                 
226900     if       Asg-Emp-Id = WF-Focus-Emp-Id                                
227000       and    WF-Wd-Ccyy = WF-Report-Year                                 
227100       and    (WF-Report-Month = zero or WF-Wd-Mm = WF-Report-Month)      
227200              set  Shf-Ix to 1                                            
227300              search all WF-Shf-Entry                                     
227400                   at end                                                 
227500                        continue                                          
227600                   when Ts-Shf-Id (Shf-Ix) = Asg-Shift-Id                 
227700                        add 1 to WF-Emp-Shf-Cnt (Shf-Ix)                  
227800                        add 1 to WF-Emp-Shf-Total                         
227900              end-search.                                                 
228000     read     WF-Assign-File                                              
228100          at end                                                          
228200               set  WF-Asg-Eof to true.                                   
228300*>                                                                        
228400 c113-Print-Emp-Shf.                                                      
228500     if       WF-Emp-Shf-Cnt (Shf-Ix) > zero                              
228600              move  spaces to WF-Print-Line                               
228700              move  Ts-Shf-Name (Shf-Ix) to WF-Print-Line (1:20)          
228800              move  WF-Emp-Shf-Cnt (Shf-Ix) to WF-Ed-Cnt6                 
228900              move  WF-Ed-Cnt6 to WF-Print-Line (27:6)                    
229000              perform zz010-Write-Line thru zz010-Exit.                   
229100*>                                                                        
229200*>----------------------------------------------------------------        
229300*> C120 - U12 Shift Coverage Report.  For the report month, per           
229400*> shift type: distinct days covered, coverage%, total assignments,       
229500*> average people/day (Business rule 16); footer names the best and       
229600*> worst covered shift types.                                             
229700*>----------------------------------------------------------------        
229800 c120-Coverage-Rpt            section.                                    
229900*>*****************************************                               
230000*>                                                                        
230100     move     zero    to WF-Cov-Best-Pct WF-Cov-Best-Shf.                 
230200     move     101      to WF-Cov-Worst-Pct.                               
230300     move     zero    to WF-Cov-Worst-Shf.                                
230400     perform  zz020-Skip-Line thru zz020-Exit.                            
230500     move     "SHIFT COVERAGE REPORT"          to WF-Print-Line (1:25).   
230600     perform  zz010-Write-Line thru zz010-Exit.                           
230700     move     "SHIFT NAME          DAYSCOV  COV%   TOTAL  AVG/DAY"        
230800              to WF-Print-Line (1:48).                                    
230900     perform  zz010-Write-Line thru zz010-Exit.                           
231000     perform  c121-Shift-Coverage                                         
231100              varying Shf-Ix from 1 by 1 until Shf-Ix > WF-Cnt-Shf.       
231200     perform  zz020-Skip-Line thru zz020-Exit.                            
231300     move     "BEST COVERED SHIFT"     to WF-Print-Line (1:22).           
231400     if       WF-Cov-Best-Shf > zero                                      
231500              move Ts-Shf-Name (WF-Cov-Best-Shf) to WF-Print-Line (24:20).
231600     perform  zz010-Write-Line thru zz010-Exit.                           
231700     move     "WORST COVERED SHIFT"    to WF-Print-Line (1:22).           
231800     if       WF-Cov-Worst-Shf > zero                                     
231900              move     Ts-Shf-Name (WF-Cov-Worst-Shf)                     
232000                        to WF-Print-Line (24:20).                         
232100     perform  zz010-Write-Line thru zz010-Exit.                           
232200 c120-Exit.                                                               
232300     exit.                                                                
232400*>                                                                        
232500 c121-Shift-Coverage.                                                     
232600*>                                                                        
232700     perform  c122-Clear-Day-Flag                                         
232800              varying WF-Work-Subscript from 1 by 1                       
232900                 until WF-Work-Subscript > 31.                            
233000     move     zero to WF-Day-Cov-Cnt WF-Day-Ppl-Sum.                      
233100     close    WF-Assign-File.                                             
233200     open     input WF-Assign-File.                                       
233300     read     WF-Assign-File                                              
233400          at end                                                          
233500               set  WF-Asg-Eof to true.                                   
233600     perform  c123-Coverage-Filter until WF-Asg-Eof.                      
233700     perform  c124-Tally-Covered                                          
233800              varying WF-Work-Subscript from 1 by 1                       
233900                 until WF-Work-Subscript > 31.                            
234000*>                                                                        
234100     move     zero to WF-Cov-Pct WF-Cov-Avg-Ppl.                          
234200     if       WF-Roster-Days > zero                                       
234300              compute WF-Cov-Pct rounded                                  
234400                    = WF-Day-Cov-Cnt / WF-Roster-Days * 100.              
234500     if       WF-Day-Cov-Cnt > zero                                       
234600              compute WF-Cov-Avg-Ppl rounded                              
234700                    = WF-Day-Ppl-Sum / WF-Day-Cov-Cnt.                    
234800     if       WF-Cov-Pct > WF-Cov-Best-Pct                                
234900              move WF-Cov-Pct to WF-Cov-Best-Pct                          
235000              move Shf-Ix     to WF-Cov-Best-Shf.                         
235100     if       WF-Cov-Pct < WF-Cov-Worst-Pct                               
235200              move WF-Cov-Pct to WF-Cov-Worst-Pct                         
235300              move Shf-Ix     to WF-Cov-Worst-Shf.                        
235400*>                                                                        
235500     move     spaces to WF-Print-Line.                                    
235600     move     Ts-Shf-Name (Shf-Ix) to WF-Print-Line (1:20).               
235700     move     WF-Day-Cov-Cnt to WF-Ed-Cnt4.                               
235800     move     WF-Ed-Cnt4            to WF-Print-Line (23:4).              
235900     move     WF-Cov-Pct to WF-Ed-Pct.                                    
236000     move     WF-Ed-Pct             to WF-Print-Line (30:6).              
236100     move     WF-Day-Ppl-Sum to WF-Ed-Cnt6.                               
236200     move     WF-Ed-Cnt6            to WF-Print-Line (38:6).              
236300     move     WF-Cov-Avg-Ppl to WF-Ed-Pct1.                               
236400     move     WF-Ed-Pct1            to WF-Print-Line (46:5).              
236500     perform  zz010-Write-Line thru zz010-Exit.                           
236600*>                                                                        
236700 c122-Clear-Day-Flag.                                                     
236800     move     "N" to WF-Day-Covered-Flag (WF-Work-Subscript).             
236900*>                                                                        
237000 c123-Coverage-Filter.                                                    
237100*>                                                                        
237200     move     Asg-Date (1:4) to WF-Wd-Ccyy.                               
237300     move     Asg-Date (5:2) to WF-Wd-Mm.                                 
237400     move     Asg-Date (7:2) to WF-Wd-Dd.                                 
237500     if       Asg-Shift-Id = Ts-Shf-Id (Shf-Ix)                           
237600       and    WF-Wd-Ccyy = WF-Report-Year                                 
237700       and    WF-Wd-Mm   = WFD-Mm                                         
237800       and    WF-Wd-Dd   > zero and WF-Wd-Dd not > 31                     
237900              move "Y" to WF-Day-Covered-Flag (WF-Wd-Dd)                  
238000              add  1 to WF-Day-Ppl-Sum.                                   
238100     read     WF-Assign-File                                              
238200          at end                                                          
238300               set  WF-Asg-Eof to true.                                   
238400*>                                                                        
238500 c124-Tally-Covered.                                                      
238600     if       WF-Day-Covered-Flag (WF-Work-Subscript) = "Y"               
238700              add 1 to WF-Day-Cov-Cnt.                                    
