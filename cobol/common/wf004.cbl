000100*>****************************************************************        
000200*>                                                                *       
000300*>             Calendar Utility - Days In Month,                  *       
000400*>           Day Of Week & Leap Year Test (No Functions)          *       
000500*>                                                                *       
000600*>****************************************************************        
000700*>                                                                        
000800 identification          division.                                        
000900*>================================                                        
001000*>                                                                        
001100      program-id.         wf004.                                          
001200*>**                                                                      
001300*>    Author.             V B Coen FBCS, FIDM, FIDPM, 04/02/1978.         
001400*>**                                                                      
001500*>    Installation.       Applewood Computers.                            
001600*>**                                                                      
001700*>    Date-Written.       04/02/1978.                                     
001800*>**                                                                      
001900*>    Date-Compiled.                                                      
002000*>**                                                                      
002100*>    Security.           Copyright (C) 1978-2026 & later, V B Coen.      
002200*>                        Distributed under the GNU General Public        
002300*>                        License.  See the file COPYING for details.     
002400*>**                                                                      
002500*>    Remarks.            Calendar Utility for the Workforce Scheduling   
002600*>                        Analytics batch.  Returns days in a given       
002700*>                        month, day of week (1=Mon..7=Sun) for a given   
002800*>                        ccyymmdd and a leap year test, all worked out   
002900*>                        by hand (no intrinsic FUNCTIONs - house rule,   
003000*>                        see note below) so it will run on any compiler  
003100*>                        this shop has ever owned.                       
003200*>**                                                                      
003300*>    Version.            1.00.                                           
003400*>**                                                                      
003500*>    Called Modules.     None.                                           
003600*>**                                                                      
003700*>    Functions Used:     None - see remarks above.                       
003800*>**                                                                      
003900*>    Files used:         None - pure calculation module.                 
004000*>**                                                                      
004100*>    Error messages used.                                                
004200*>                        None - bad input returns zeroes/spaces.         
004300*>**                                                                      
004400*> Changes:                                                               
004500*> 04/02/78 vbc - 1.00 Created - days-in-month & leap year test           
004600*>                     lifted out of the old pyrgstr header block.        
004700*> 11/06/79 vbc        Day of week added (Zeller, by hand - no            
004800*>                     FUNCTION DAY-OF-WEEK on this release of the        
004900*>                     compiler, so do it the old way).                   
005000*> 23/03/88 vbc        Century/year split done by REDEFINES of the        
005100*>                     4 digit year instead of two DIVIDEs - faster.      
005200*> 14/09/98 vbc        Y2K review - ccyy already carried as 4 digits      
005300*>                     throughout, no two-digit year window in use,       
005400*>                     module passed without change.                      
005500*> 02/05/03 vbc        Tidied comments, no logic change.                  
005600*> 17/11/11 vbc        Added caller interface note for multi date         
005700*>                     format support elsewhere in the suite - this       
005800*>                     module only ever deals in ccyymmdd.                
005900*>                                                                        
006000*>**********************************************************************  
006100*> Copyright Notice.                                                      
006200*> ****************                                                       
006300*>                                                                        
006400*> This notice supersedes all prior copyright notices, updated            
006500*> 2024-04-16.                                                            
006600*>                                                                        
006700*> These files and programs are part of the Applewood Computers Accounting
006800*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.       
006900*>                                                                        
007000*> This program is now free software; you can redistribute it and/or      
007100*> modify it under the terms listed here and of the GNU General Public    
007200*> License as published by the Free Software Foundation; version 3 and    
007300*> later as revised for PERSONAL USAGE ONLY and that includes for use     
007400*> within a business but EXCLUDES repackaging or for Resale, Rental or    
007500*> Hire in ANY way.                                                       
007600*>                                                                        
007700*> ACAS is distributed in the hope that it will be useful, but WITHOUT    
007800*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or  
007900*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License  
008000*> for more details.                                                      
008100*>                                                                        
008200*>**********************************************************************  
008300*>                                                                        
008400 environment             division.                                        
008500*>================================                                        
008600*>                                                                        
008700 configuration            section.                                        
008800 special-names.                                                           
008900     upsi-0 is WF-Switch-0.                                               
009000*>                                                                        
009100 input-output             section.                                        
009200*>                                                                        
009300 data                     division.                                       
009400*>================================                                        
009500*>                                                                        
009600 working-storage section.                                                 
009700*>-----------------------                                                 
009800*>                                                                        
009900 77  Prog-Name               pic x(15)     value "WF004 (1.00)".          
010000*>                                                                        
010100*> Table of month lengths, non leap year, built as one literal and        
010200*> REDEFINED as an occurs table - saves 12 separate VALUE clauses.        
010300*>                                                                        
010400 01  WS-Month-Len-Literal     pic x(24)                                   
010500     value "312831303130313130313031".                                    
010600 01  WS-Month-Len-Table  redefines WS-Month-Len-Literal.                  
010700     03  WS-Month-Len         pic 99        occurs 12.                    
010800*>                                                                        
010900*> Working copy of the Zeller adjusted year, split into century           
011000*> and year-in-century by REDEFINES rather than by two DIVIDEs.           
011100*>                                                                        
011200 01  WS-Adj-Year-Block.                                                   
011300     03  WS-Adj-Year          pic 9(4).                                   
011400 01  WS-Adj-Year-Parts  redefines WS-Adj-Year-Block.                      
011500     03  WS-Century           pic 99.                                     
011600     03  WS-Yr-In-Cent        pic 99.                                     
011700*>                                                                        
011800*> Adjusted month/day pair, packed so a single 4 digit compare can        
011900*> tell us if the month needs shifting back into the prior Zeller year.   
012000*>                                                                        
012100 01  WS-Mmdd-Block.                                                       
012200     03  WS-Mm2               pic 99.                                     
012300     03  WS-Dd2               pic 99.                                     
012400 01  WS-Mmdd9   redefines WS-Mmdd-Block                                   
012500                           pic 9(4).                                      
012600*>                                                                        
012700 01  WS-Work-Fields.                                                      
012800     03  WS-Adj-Month         pic 99        comp.                         
012900     03  WS-Term1             pic 9(4)      comp.                         
013000     03  WS-Term2             pic 9(4)      comp.                         
013100     03  WS-Div-Quot          pic 9(6)      comp.                         
013200     03  WS-Div-Rem           pic 9(4)      comp.                         
013300     03  WS-H-Value           pic s9(4)     comp.                         
013400     03  WS-H-Mod             pic 9(4)      comp.                         
013500     03  WS-Rem4              pic 9(4)      comp.                         
013600     03  WS-Rem100            pic 9(4)      comp.                         
013700     03  WS-Rem400            pic 9(4)      comp.                         
013750     03  filler               pic x(01).                                  
013800*>                                                                        
013900 linkage section.                                                         
014000*>***************                                                         
014100*>                                                                        
014200 copy "wscall4.cob".                                                      
014300*>                                                                        
014400 procedure division using WF-Date-Linkage.                                
014500*>========================================                                
014600*>                                                                        
014700 aa000-Main                  section.                                     
014800*>**********************************                                      
014900*>                                                                        
015000     move     zero to WFD-Days-In-Month WFD-Day-Of-Week.                  
015100     move     "N"  to WFD-Leap-Year-Flag.                                 
015200*>                                                                        
015300     if       WFD-Function = 1                                            
015400              go to bb010-Days-In-Month.                                  
015500     if       WFD-Function = 2                                            
015600              go to bb020-Day-Of-Week.                                    
015700     if       WFD-Function = 3                                            
015800              go to bb030-Leap-Year-Test.                                 
015900     go       to aa000-Exit.                                              
016000*>                                                                        
016100 bb010-Days-In-Month.                                                     
016200*>                                                                        
016300*> Leap year must be settled first - Feb is the only month affected.      
016400*>                                                                        
016500     perform  bb030-Leap-Year-Test thru bb030-Exit.                       
016600     move     WS-Month-Len (WFD-Mm) to WFD-Days-In-Month.                 
016700     if       WFD-Mm = 2 and WFD-Leap-Year-Flag = "Y"                     
016800              move 29 to WFD-Days-In-Month.                               
016900     go       to aa000-Exit.                                              
017000*>                                                                        
017100 bb020-Day-Of-Week.                                                       
017200*>                                                                        
017300*> Zeller's congruence done entirely with DIVIDE/REMAINDER - no           
017400*> FUNCTION DAY-OF-WEEK or FUNCTION INTEGER-OF-DATE used on this job.     
017500*>                                                                        
017600     move     WFD-Mm  to WS-Mm2.                                          
017700     move     WFD-Dd  to WS-Dd2.                                          
017800     move     WFD-Ccyy to WS-Adj-Year.                                    
017900     if       WFD-Mm < 3                                                  
018000              compute  WS-Adj-Month = WFD-Mm + 12                         
018100              subtract 1 from WS-Adj-Year                                 
018200     else                                                                 
018300              move     WFD-Mm to WS-Adj-Month.                            
018400*>                                                                        
018500     compute  WS-Term1 = (13 * (WS-Adj-Month + 1)) / 5.                   
018600     divide   WS-Yr-In-Cent by 4 giving WS-Div-Quot                       
018700                                remainder WS-Div-Rem.                     
018800     compute  WS-Term2 = WS-Div-Quot.                                     
018900     compute  WS-H-Value = WFD-Dd + WS-Term1 + WS-Yr-In-Cent              
019000                          + WS-Term2                                      
019100                          + (WS-Century / 4)                              
019200                          + (5 * WS-Century).                             
019300     divide   WS-H-Value by 7 giving WS-Div-Quot                          
019400                               remainder WS-H-Mod.                        
019500*>                                                                        
019600*> WS-H-Mod is 0=Saturday .. 6=Friday.  Shop standard wants               
019700*> 1=Monday .. 7=Sunday, so rotate it round.                              
019800*>                                                                        
019900     compute  WS-Div-Rem = (WS-H-Mod + 5).                                
020000     divide   WS-Div-Rem by 7 giving WS-Div-Quot                          
020100                               remainder WFD-Day-Of-Week.                 
020200     add      1 to WFD-Day-Of-Week.                                       
020300     go       to aa000-Exit.                                              
020400*>                                                                        
020500 bb030-Leap-Year-Test.                                                    
020600*>                                                                        
020700     move     "N" to WFD-Leap-Year-Flag.                                  
020800     divide   WFD-Ccyy by 4   giving WS-Div-Quot remainder WS-Rem4.       
020900     divide   WFD-Ccyy by 100 giving WS-Div-Quot remainder WS-Rem100.     
021000     divide   WFD-Ccyy by 400 giving WS-Div-Quot remainder WS-Rem400.     
021100     if       WS-Rem4 = zero and WS-Rem100 not = zero                     
021200              move "Y" to WFD-Leap-Year-Flag.                             
021300     if       WS-Rem400 = zero                                            
021400              move "Y" to WFD-Leap-Year-Flag.                             
021500 bb030-Exit.                                                              
021600     exit.                                                                
021700*>                                                                        
021800 aa000-Exit.                                                              
021900     goback.                                                              
