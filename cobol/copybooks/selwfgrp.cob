000100*>****************************************************                    
000200*>                                                    *                   
000300*>   File Select For Department/Group Master         *                    
000400*>       Key field: Grp-Id                             *                  
000500*>****************************************************                    
000600*>                                                                        
000700*> 04/02/26 vbc - Created for Workforce Scheduling extract.               
000800*>                                                                        
000900     select   WF-Groups-File  assign to "GROUPS"                          
001000              organization  is line sequential                            
001100              file status   is WF-Grp-Status.                             
