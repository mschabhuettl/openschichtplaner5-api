000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Leave Type        *                             
000400*>    Master File.  Uses Lvt-Id as key      *                             
000500*>*******************************************                             
000600*>  File size 26 bytes (line sequential).                                 
000700*>                                                                        
000800*> 04/02/26 vbc - Created - leave type master extract layout.             
000900*>                                                                        
001000     FD  WF-Leavtype-File.                                                
001100*>                                                                        
001200     01  WF-Leavtype-Record.                                              
001300         03  Lvt-Id               pic 9(6).                               
001400         03  Lvt-Name             pic x(20).  *> e.g. "URLAUB", "KRANK"   
001500        03  filler               pic x(01).                               
