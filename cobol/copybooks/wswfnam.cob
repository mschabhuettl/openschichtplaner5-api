000100*>*******************************************                             
000200*>                                          *                             
000300*>  Logical File Name Table - Workforce      *                            
000400*>     Scheduling Analytics subsystem        *                            
000500*>*******************************************                             
000600*>                                                                        
000700*> 04/02/26 vbc - Created, semi-sourced from wsnames.cob shape            
000800*>                used elsewhere in the suite for file naming.            
000900*>                                                                        
001000 01  WF-File-Defs.                                                        
001100     03  WF-File-01               pic x(20)     value "EMPLOYEE".         
001200     03  WF-File-02               pic x(20)     value "SHIFTDEF".         
001300     03  WF-File-03               pic x(20)     value "ASSIGN".           
001400     03  WF-File-04               pic x(20)     value "ABSENCE".          
001500     03  WF-File-05               pic x(20)     value "LEAVTYPE".         
001600     03  WF-File-06               pic x(20)     value "ENTITLE".          
001700     03  WF-File-07               pic x(20)     value "DEMAND".           
001800     03  WF-File-08               pic x(20)     value "WORKPLC".          
001900     03  WF-File-09               pic x(20)     value "GROUPS".           
002000     03  WF-File-10               pic x(20)     value "GRPASG".           
002100     03  WF-File-11               pic x(20)     value "NOTES".            
002200     03  WF-File-12               pic x(20)     value "PARAMS".           
002300     03  WF-File-13               pic x(20)     value "REPORT".           
002400     03  filler                   pic x(01).                              
