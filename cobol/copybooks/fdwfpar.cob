000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Run Parameter     *                             
000400*>    Card (single record, Params file)     *                             
000500*>*******************************************                             
000600*>                                                                        
000700*> 04/02/26 vbc - Created - run control parameters. Defaults              
000800*>                used when Params file is missing or short.              
000900*>                                                                        
001000     FD  WF-Params-File.                                                  
001100*>                                                                        
001200     01  WF-Params-Record.                                                
001300         03  Par-Report-Year      pic 9(4).                               
001400         03  Par-Report-Month     pic 9(2).   *> zero = whole year        
001500         03  Par-Focus-Emp-Id     pic 9(6).   *> for U10/U11              
001600         03  Par-Focus-Month      pic 9(2).   *> "current" month, U5      
001700         03  filler               pic x(10).                              
