000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For The Analytics     *                             
000400*>    Report Print File - 132 col landscape *                             
000500*>*******************************************                             
000600*>                                                                        
000700*> 04/02/26 vbc - Created - one 132 byte print line, content              
000800*>                built a section at a time by the C0n0 paragraphs.       
000900*>                                                                        
001000     FD  WF-Report-File.                                                  
001100*>                                                                        
001200     01  WF-Report-Record.                                                
001300         03  WF-Print-Line        pic x(132).                             
