000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Leave             *                             
000400*>    Entitlement File (per Emp per Year)   *                             
000500*>*******************************************                             
000600*>  File size 13 bytes (line sequential).                                 
000700*>                                                                        
000800*> 04/02/26 vbc - Created - leave entitlement extract layout.             
000900*>                                                                        
001000     FD  WF-Entitle-File.                                                 
001100*>                                                                        
001200     01  WF-Entitle-Record.                                               
001300         03  Ent-Emp-Id           pic 9(6).                               
001400         03  Ent-Year             pic 9(4).                               
001500         03  Ent-Days             pic 9(3).   *> entitled leave days      
001600        03  filler               pic x(01).                               
