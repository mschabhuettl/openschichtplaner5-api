000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Communication     *                             
000400*>    Note File (length of body text only,  *                             
000500*>    the two free text bodies are not      *                             
000600*>    carried into this batch extract)      *                             
000700*>*******************************************                             
000800*>  File size 18 bytes (line sequential).                                 
000900*>                                                                        
001000*> 04/02/26 vbc - Created - note extract layout, text bodies              
001100*>                dropped, only combined length kept for analytics.       
001200*>                                                                        
001300     FD  WF-Notes-File.                                                   
001400*>                                                                        
001500     01  WF-Notes-Record.                                                 
001600         03  Nte-Emp-Id           pic 9(6).   *> zero = system note       
001700         03  Nte-Date             pic 9(8).                               
001800         03  Nte-Text-Len         pic 9(4).   *> combined text length     
001900        03  filler               pic x(01).                               
