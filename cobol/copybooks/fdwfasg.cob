000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Shift Assignment  *                             
000400*>   Transactions - Main ('M') and Special  *                             
000500*>         ('S') combined, type flag below  *                             
000600*>*******************************************                             
000700*>  File size 27 bytes (line sequential).                                 
000800*>                                                                        
000900*> 04/02/26 vbc - Created - split pychk-style check detail into           
001000*>                assignment detail. Semi-sourced from Chk record shape.  
001100*> 11/02/26 vbc - Added trailing filler byte for growth.                  
001200*>                                                                        
001300     FD  WF-Assign-File.                                                  
001400*>                                                                        
001500     01  WF-Assign-Record.                                                
001600         03  Asg-Emp-Id           pic 9(6).                               
001700         03  Asg-Shift-Id         pic 9(6).                               
001800         03  Asg-Date             pic 9(8).   *> ccyymmdd                 
001900         03  Asg-Workplace-Id     pic 9(6).   *> zero = none              
002000         03  Asg-Type             pic x(01).  *> M = main, S = special    
002100        03  filler               pic x(01).                               
