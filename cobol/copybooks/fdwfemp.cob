000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Employee Master   *                             
000400*>        Uses Emp-Id as key (ascending)    *                             
000500*>*******************************************                             
000600*>  File size 73 bytes (line sequential).                                 
000700*>                                                                        
000800*> 04/02/26 vbc - Created - employee master extract layout.               
000900*> 11/02/26 vbc - Added trailing filler byte for growth.                  
001000*>                                                                        
001100     FD  WF-Employee-File.                                                
001200*>                                                                        
001300     01  WF-Employee-Record.                                              
001400         03  Emp-Id               pic 9(6).                               
001500         03  Emp-Name             pic x(20).                              
001600         03  Emp-Firstname        pic x(15).                              
001700         03  Emp-Position         pic x(15).                              
001800         03  Emp-Start-Date       pic 9(8).                               
001900         03  Emp-End-Date         pic 9(8).   *> zero = still active      
002000         03  filler               pic x(01).                              
