000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Group/Department  *                             
000400*>    Master File. Uses Grp-Id as key       *                             
000500*>*******************************************                             
000600*>  File size 26 bytes (line sequential).                                 
000700*>                                                                        
000800*> 04/02/26 vbc - Created - department/group master extract layout.       
000900*>                                                                        
001000     FD  WF-Groups-File.                                                  
001100*>                                                                        
001200     01  WF-Groups-Record.                                                
001300         03  Grp-Id               pic 9(6).                               
001400         03  Grp-Name             pic x(20).                              
001500        03  filler               pic x(01).                               
