000100*>****************************************************                    
000200*>                                                    *                   
000300*>   File Select For Shift Definition Master         *                    
000400*>       Key field: Shf-Id                             *                  
000500*>****************************************************                    
000600*>                                                                        
000700*> 04/02/26 vbc - Created for Workforce Scheduling extract.               
000800*>                                                                        
000900     select   WF-Shiftdef-File  assign to "SHIFTDEF"                      
001000              organization  is line sequential                            
001100              file status   is WF-Shf-Status.                             
