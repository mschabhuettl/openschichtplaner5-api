000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Workplace         *                             
000400*>    Master File.  Uses Wpl-Id as key      *                             
000500*>*******************************************                             
000600*>  File size 26 bytes (line sequential).                                 
000700*>                                                                        
000800*> 04/02/26 vbc - Created - work location master extract layout.          
000900*>                                                                        
001000     FD  WF-Workplc-File.                                                 
001100*>                                                                        
001200     01  WF-Workplc-Record.                                               
001300         03  Wpl-Id               pic 9(6).                               
001400         03  Wpl-Name             pic x(20).                              
001500        03  filler               pic x(01).                               
