000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Employee/Group    *                             
000400*>    Cross Reference File                  *                             
000500*>*******************************************                             
000600*>  File size 12 bytes (line sequential).                                 
000700*>                                                                        
000800*> 04/02/26 vbc - Created - employee/group cross reference layout.        
000900*>                                                                        
001000     FD  WF-Grpasg-File.                                                  
001100*>                                                                        
001200     01  WF-Grpasg-Record.                                                
001300         03  Gas-Group-Id         pic 9(6).                               
001400         03  Gas-Emp-Id           pic 9(6).                               
001500        03  filler               pic x(01).                               
