000100*>****************************************************************        
000200*>                                                                *       
000300*>   Common Working Storage - Workforce Scheduling Analytics      *       
000400*>     Master tables (binary searchable), run accumulators,       *       
000500*>     computed metric fields and EOF switches.                   *       
000600*>                                                                *       
000700*>****************************************************************        
000800*>                                                                        
000900*> 04/02/26 vbc - Created.                                                
001000*> 06/02/26 vbc - Added U6/U7 metric fields.                              
001100*> 09/02/26 vbc - Added top-N holding areas for U2/U3/U4/U5.              
001200*> 13/02/26 vbc - Added shift day-covered flags for U12 and the           
001300*>                roster/deployment/yearly grid work areas for U8-U10.    
001400*>                                                                        
001500*>----------------------------------------------------------------        
001600*> Master tables - loaded ascending by key, searched by SEARCH ALL        
001700*>----------------------------------------------------------------        
001800 01  WF-Employee-Table.                                                   
001900     03  WF-Emp-Entry            occurs 2000 times                        
002000                                  ascending key is Te-Emp-Id              
002100                                  indexed by Emp-Ix.                      
002200         05  Te-Emp-Id            pic 9(6).                               
002300         05  Te-Emp-Name          pic x(20).                              
002400         05  Te-Emp-Firstname     pic x(15).                              
002500         05  Te-Emp-Position      pic x(15).                              
002600         05  Te-Emp-Start-Date    pic 9(8).                               
002700         05  Te-Emp-End-Date      pic 9(8).                               
002800         05  Te-Emp-Abs-Cnt       pic 9(5)      comp.                     
002900         05  Te-Emp-Ent-Days      pic 9(5)      comp.                     
003000         05  Te-Emp-Taken-Days    pic 9(5)      comp.                     
003100         05  Te-Emp-Workload-Cnt  pic 9(5)      comp.                     
003200         05  Te-Emp-Note-Cnt      pic 9(5)      comp.                     
003300     03  filler                   pic x(01).                              
003400*>                                                                        
003500 01  WF-Shiftdef-Table.                                                   
003600     03  WF-Shf-Entry             occurs 50 times                         
003700                                  ascending key is Ts-Shf-Id              
003800                                  indexed by Shf-Ix.                      
003900         05  Ts-Shf-Id            pic 9(6).                               
004000         05  Ts-Shf-Name          pic x(20).                              
004100         05  Ts-Shf-Shortname     pic x(02).                              
004200         05  Ts-Shf-Start-Time    pic 9(4).                               
004300         05  Ts-Shf-End-Time      pic 9(4).                               
004400         05  Ts-Shf-Main-Cnt      pic 9(5)      comp.                     
004500         05  Ts-Shf-Special-Cnt   pic 9(5)      comp.                     
004600         05  Ts-Shf-Day-Flag      pic x         occurs 31                 
004700                                                 value space.             
004800     03  filler                   pic x(01).                              
004900*>                                                                        
005000 01  WF-Leavtype-Table.                                                   
005100     03  WF-Lvt-Entry             occurs 30 times                         
005200                                  ascending key is Tl-Lvt-Id              
005300                                  indexed by Lvt-Ix.                      
005400         05  Tl-Lvt-Id            pic 9(6).                               
005500         05  Tl-Lvt-Name          pic x(20).                              
005600         05  Tl-Lvt-Abs-Cnt       pic 9(6)      comp.                     
005700     03  filler                   pic x(01).                              
005800*>                                                                        
005900 01  WF-Workplc-Table.                                                    
006000     03  WF-Wpl-Entry             occurs 100 times                        
006100                                  ascending key is Tw-Wpl-Id              
006200                                  indexed by Wpl-Ix.                      
006300         05  Tw-Wpl-Id            pic 9(6).                               
006400         05  Tw-Wpl-Name          pic x(20).                              
006500         05  Tw-Wpl-Assign-Cnt    pic 9(6)      comp.                     
006600     03  filler                   pic x(01).                              
006700*>                                                                        
006800 01  WF-Groups-Table.                                                     
006900     03  WF-Grp-Entry             occurs 100 times                        
007000                                  ascending key is Tg-Grp-Id              
007100                                  indexed by Grp-Ix.                      
007200         05  Tg-Grp-Id            pic 9(6).                               
007300         05  Tg-Grp-Name          pic x(20).                              
007400     03  filler                   pic x(01).                              
007500*>                                                                        
007600*>----------------------------------------------------------------        
007700*> Run switches - one per input file plus search-found flags              
007800*>----------------------------------------------------------------        
007900 01  WF-Switches.                                                         
008000     03  WF-Emp-Eof-Sw            pic x         value "N".                
008100         88  WF-Emp-Eof                         value "Y".                
008200     03  WF-Shf-Eof-Sw            pic x         value "N".                
008300         88  WF-Shf-Eof                         value "Y".                
008400     03  WF-Asg-Eof-Sw            pic x         value "N".                
008500         88  WF-Asg-Eof                         value "Y".                
008600     03  WF-Abs-Eof-Sw            pic x         value "N".                
008700         88  WF-Abs-Eof                         value "Y".                
008800     03  WF-Lvt-Eof-Sw            pic x         value "N".                
008900         88  WF-Lvt-Eof                         value "Y".                
009000     03  WF-Ent-Eof-Sw            pic x         value "N".                
009100         88  WF-Ent-Eof                         value "Y".                
009200     03  WF-Dem-Eof-Sw            pic x         value "N".                
009300         88  WF-Dem-Eof                         value "Y".                
009400     03  WF-Wpl-Eof-Sw            pic x         value "N".                
009500         88  WF-Wpl-Eof                         value "Y".                
009600     03  WF-Grp-Eof-Sw            pic x         value "N".                
009700         88  WF-Grp-Eof                         value "Y".                
009800     03  WF-Gas-Eof-Sw            pic x         value "N".                
009900         88  WF-Gas-Eof                         value "Y".                
010000     03  WF-Nte-Eof-Sw            pic x         value "N".                
010100         88  WF-Nte-Eof                         value "Y".                
010200     03  WF-Found-Sw              pic x         value "N".                
010300         88  WF-Found                           value "Y".                
010400     03  filler                   pic x(01).                              
010500*>                                                                        
010600*>----------------------------------------------------------------        
010700*> Run parameters (from Params file, else house defaults apply)           
010800*>----------------------------------------------------------------        
010900 01  WF-Run-Parms.                                                        
011000     03  WF-Report-Year           pic 9(4)      comp.                     
011100     03  WF-Report-Month          pic 9(2)      comp.                     
011200     03  WF-Focus-Emp-Id          pic 9(6)      comp.                     
011300     03  WF-Focus-Month           pic 9(2)      comp.                     
011400     03  WF-Days-In-Month         pic 9(2)      comp.                     
011500     03  WF-Period-Start          pic 9(8).                               
011600     03  WF-Period-End            pic 9(8).                               
011700     03  filler                   pic x(01).                              
011800*>                                                                        
011900*>----------------------------------------------------------------        
012000*> Totals from master/transaction load (U1 System Overview)               
012100*>----------------------------------------------------------------        
012200 01  WF-Totals.                                                           
012300     03  WF-Cnt-Emp               pic 9(6)      comp.                     
012400     03  WF-Cnt-Shf               pic 9(6)      comp.                     
012500     03  WF-Cnt-Asg               pic 9(6)      comp.                     
012600     03  WF-Cnt-Abs               pic 9(6)      comp.                     
012700     03  WF-Cnt-Lvt               pic 9(6)      comp.                     
012800     03  WF-Cnt-Ent               pic 9(6)      comp.                     
012900     03  WF-Cnt-Dem               pic 9(6)      comp.                     
013000     03  WF-Cnt-Wpl               pic 9(6)      comp.                     
013100     03  WF-Cnt-Grp               pic 9(6)      comp.                     
013200     03  WF-Cnt-Gas               pic 9(6)      comp.                     
013300     03  WF-Cnt-Nte               pic 9(6)      comp.                     
013400     03  WF-Cnt-Active-Emp        pic 9(6)      comp.                     
013500     03  WF-Cnt-Main-Asg          pic 9(6)      comp.                     
013600     03  WF-Cnt-Special-Asg       pic 9(6)      comp.                     
013700     03  WF-Cnt-Period-Abs        pic 9(6)      comp.                     
013800     03  WF-Cnt-Period-Asg        pic 9(6)      comp.                     
013900     03  WF-Cnt-Period-Nte        pic 9(6)      comp.                     
014000     03  WF-Cnt-System-Nte        pic 9(6)      comp.                     
014100     03  WF-Sum-Note-Len          pic 9(9)      comp.                     
014200     03  WF-Sum-Entitled          pic 9(9)      comp.                     
014300     03  WF-Sum-Taken             pic 9(9)      comp.                     
014400     03  WF-Grand-Total-Recs      pic 9(9)      comp.                     
014500     03  filler                   pic x(01).                              
014600*>                                                                        
014700*>----------------------------------------------------------------        
014800*> Monthly / daily / weekday tally areas                                  
014900*>----------------------------------------------------------------        
015000 01  WF-Calendar-Tallies.                                                 
015100     03  WF-Month-Abs-Cnt         pic 9(6)      comp  occurs 12.          
015200     03  WF-Month-Shf-Cnt         pic 9(6)      comp  occurs 12.          
015300     03  WF-Day-Asg-Cnt           pic 9(5)      comp  occurs 31.          
015400     03  WF-Weekday-Note-Cnt      pic 9(5)      comp  occurs 7.           
015500     03  WF-Weekday-Literal       pic x(21)                               
015600         value "MONTUEWEDTHUFRISATSUN".                                   
015700     03  WF-Weekday-Name  redefines WF-Weekday-Literal                    
015800                                  pic x(3)      occurs 7.                 
015900     03  filler                   pic x(01).                              
016000*>                                                                        
016100*>----------------------------------------------------------------        
016200*> Top-N holding areas - ties broken by first-encountered order           
016300*>----------------------------------------------------------------        
016400 01  WF-Top-Lists.                                                        
016500     03  WF-Top-Lvt               occurs 10.                              
016600         05  Tpl-Id               pic 9(6).                               
016700         05  Tpl-Name             pic x(20).                              
016800         05  Tpl-Cnt              pic 9(6)      comp.                     
016900     03  WF-Top-Emp-Abs           occurs 10.                              
017000         05  Tpa-Id               pic 9(6).                               
017100         05  Tpa-Name             pic x(20).                              
017200         05  Tpa-Cnt              pic 9(6)      comp.                     
017300     03  WF-Top-Workload          occurs 15.                              
017400         05  Tpw-Id               pic 9(6).                               
017500         05  Tpw-Name             pic x(20).                              
017600         05  Tpw-Cnt              pic 9(6)      comp.                     
017700     03  WF-Top-Comm              occurs 15.                              
017800         05  Tpc-Id               pic 9(6).                               
017900         05  Tpc-Name             pic x(20).                              
018000         05  Tpc-Cnt              pic 9(6)      comp.                     
018100     03  WF-Peak-Months           occurs 3.                               
018200         05  Pkm-Month            pic 99        comp.                     
018300         05  Pkm-Cnt              pic 9(6)      comp.                     
018400     03  WF-Low-Months            occurs 3.                               
018500         05  Lom-Month            pic 99        comp.                     
018600         05  Lom-Cnt              pic 9(6)      comp.                     
018700     03  WF-Work-Subscript        pic 99        comp.                     
018800     03  WF-Work-Subscript2       pic 99        comp.                     
018900     03  filler                   pic x(01).                              
019000*>                                                                        
019100*>----------------------------------------------------------------        
019200*> U2 HR Analytics computed fields                                        
019300*>----------------------------------------------------------------        
019400 01  WF-Hr-Fields.                                                        
019500     03  WF-Hr-High-Cnt           pic 9(5)      comp.                     
019600     03  WF-Hr-Low-Cnt            pic 9(5)      comp.                     
019700     03  WF-Hr-Util-Pct           pic s9(3)v99  comp-3.                   
019800     03  WF-Hr-Remaining          pic s9(5)     comp-3.                   
019900     03  WF-Hr-Avg-Util           pic s9(3)v99  comp-3.                   
020000     03  WF-Hr-Util-Sum           pic s9(7)v99  comp-3.                   
020100     03  WF-Hr-Util-Emp-Cnt       pic 9(5)      comp.                     
020200     03  filler                   pic x(01).                              
020300*>                                                                        
020400*>----------------------------------------------------------------        
020500*> U3 Operational Analytics computed fields                               
020600*>----------------------------------------------------------------        
020700 01  WF-Op-Fields.                                                        
020800     03  WF-Op-Special-Ratio     pic s9(3)v99  comp-3.                    
020900     03  WF-Op-Avg-Shifts-Day    pic s9(5)v9   comp-3.                    
020950     03  WF-Op-Main-Cnt          pic 9(6)      comp.                      
020970     03  WF-Op-Special-Cnt       pic 9(6)      comp.                      
021000     03  WF-Op-Avg-Shifts-Emp    pic s9(5)v99  comp-3.                    
021100     03  WF-Dem-Actual           pic 9(5)      comp.                      
021200     03  WF-Dem-Coverage-Pct     pic s9(3)v99  comp-3.                    
021300     03  WF-Dem-Status           pic x(15).                               
021400     03  filler                   pic x(01).                              
021500*>                                                                        
021600*>----------------------------------------------------------------        
021700*> U4 Communication Analytics computed fields                             
021800*>----------------------------------------------------------------        
021900 01  WF-Comm-Fields.                                                      
022000     03  WF-Comm-Avg-Len          pic s9(5)v99  comp-3.                   
022100     03  filler                   pic x(01).                              
022200*>                                                                        
022300*>----------------------------------------------------------------        
022400*> U5 Predictive Analytics computed fields                                
022500*>----------------------------------------------------------------        
022600 01  WF-Predict-Fields.                                                   
022700     03  WF-Pred-Next-Month       pic 9(6)      comp.                     
022800     03  WF-Pred-Trend           pic x(12).                               
022900     03  WF-Risk-Score            pic s9(3)v99  comp-3.                   
023000     03  WF-Stress-Flag           pic x(01).                              
023100     03  filler                   pic x(01).                              
023200*>                                                                        
023300*>----------------------------------------------------------------        
023400*> U6 Workforce & Efficiency metric fields                                
023500*>----------------------------------------------------------------        
023600 01  WF-Metric-Fields.                                                    
023700     03  WF-Planning-Eff          pic s9(3)v99  comp-3.                   
023800     03  WF-Resource-Util         pic s9(3)v99  comp-3.                   
023900     03  WF-Absence-Impact-Pct    pic s9(3)v99  comp-3.                   
024000     03  WF-Cost-Eff              pic s9(3)v99  comp-3.                   
024100     03  WF-Retention-Rate        pic s9(3)v99  comp-3.                   
024200     03  WF-Workflow-Eff          pic s9(3)v99  comp-3.                   
024300     03  WF-Shift-Coverage-Pct    pic s9(3)v99  comp-3.                   
024400     03  WF-Capacity-Util         pic s9(3)v99  comp-3.                   
024500     03  WF-Staffing-Current      pic 9(6)      comp.                     
024600     03  WF-Staffing-Recomm       pic 9(6)      comp.                     
024700     03  WF-Staffing-Seasonal     pic 9(6)      comp.                     
024800     03  WF-Staffing-Growth       pic 9(6)      comp.                     
024900     03  WF-Absence-Pred-Daily    pic s9(5)v99  comp-3.                   
025000     03  WF-Absence-Pred-Weekly   pic s9(5)v99  comp-3.                   
025100     03  WF-Absence-Pred-Monthly  pic s9(5)v99  comp-3.                   
025200     03  WF-Conf-Base             pic s9(3)v9   comp-3.                   
025300     03  WF-Conf-Absence          pic s9(3)v9   comp-3.                   
025400     03  WF-Conf-Staffing         pic s9(3)v9   comp-3.                   
025500     03  WF-Conf-Cost             pic s9(3)v9   comp-3.                   
025600     03  WF-Conf-Overall          pic s9(3)v9   comp-3.                   
025700     03  filler                   pic x(01).                              
025800*>                                                                        
025900*>----------------------------------------------------------------        
026000*> U7 Financial Analytics fields (all money S9(9)V99, rounded)            
026100*>----------------------------------------------------------------        
026200 01  WF-Financial-Fields.                                                 
026300     03  WF-Hourly-Rate           pic 9(3)v99   comp-3  value 28.50.      
026400     03  WF-Hours-Per-Month       pic 9(3)      comp    value 160.        
026500     03  WF-Ot-Multiplier         pic 9v99      comp-3  value 1.50.       
026600     03  WF-Hours-Per-Absence     pic 9(2)      comp    value 8.          
026700     03  WF-Cost-Per-Employee     pic 9(5)v99   comp-3  value 3500.00.    
026800     03  WF-Cost-Per-Absence      pic 9(5)v99   comp-3  value 200.00.     
026900     03  WF-Base-Monthly-Cost     pic s9(9)v99  comp-3.                   
027000     03  WF-Est-Ot-Hours          pic s9(7)v99  comp-3.                   
027100     03  WF-Ot-Cost               pic s9(9)v99  comp-3.                   
027200     03  WF-Absence-Cost          pic s9(9)v99  comp-3.                   
027300     03  WF-Total-Cost            pic s9(9)v99  comp-3.                   
027400     03  WF-Cost-Per-Emp          pic s9(9)v99  comp-3.                   
027500     03  WF-Cost-Per-Shift        pic s9(9)v99  comp-3.                   
027600     03  WF-Eff-Savings           pic s9(9)v99  comp-3.                   
027700     03  WF-Forecast-Next-Month   pic s9(9)v99  comp-3.                   
027800     03  WF-Forecast-Qtr-Avg      pic s9(9)v99  comp-3.                   
027900     03  WF-Forecast-Annual       pic s9(9)v99  comp-3.                   
028000     03  WF-Pred-Cost-Next-Month  pic s9(9)v99  comp-3.                   
028100     03  WF-Pred-Cost-Quarter     pic s9(9)v99  comp-3.                   
028200     03  WF-Pred-Cost-Annual      pic s9(9)v99  comp-3.                   
028300     03  WF-Opt-Potential         pic s9(9)v99  comp-3.                   
028400     03  filler                   pic x(01).                              
028500*>                                                                        
028600*>----------------------------------------------------------------        
028700*> Roster / deployment / yearly grid work areas (U8, U9, U10)             
028800*>----------------------------------------------------------------        
028900 01  WF-Grid-Areas.                                                       
029000     03  WF-Roster-Cell           pic x(02)     occurs 31.                
029100     03  WF-Deploy-Line           pic x(90).                              
029200     03  WF-Year-Grid.                                                    
029300         05  WF-Year-Row          occurs 12.                              
029400             07  WF-Year-Cell     pic x(02)     occurs 31.                
029500     03  WF-Year-Pri-Grid.                                                
029600         05  WF-Year-Pri-Row      occurs 12.                              
029700             07  WF-Year-Pri      pic 9         occurs 31.                
029800     03  filler                   pic x(01).                              
029900*>                                                                        
030000*>----------------------------------------------------------------        
030100*> General purpose working date - redefined for arithmetic on the         
030200*> ccyymmdd external form used on every transaction record                
030300*>----------------------------------------------------------------        
030400 01  WF-Work-Date.                                                        
030500     03  WF-Wd-Ccyy               pic 9(4).                               
030600     03  WF-Wd-Mm                 pic 9(2).                               
030700     03  WF-Wd-Dd                 pic 9(2).                               
030800 01  WF-Work-Date9   redefines WF-Work-Date                               
030900                               pic 9(8).                                  
031000*>                                                                        
031100 01  WF-Divide-Remainder          pic 9(4)      comp.                     
031200 01  WF-Divide-Quotient           pic 9(8)      comp.                     
