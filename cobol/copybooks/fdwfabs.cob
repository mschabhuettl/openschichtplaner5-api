000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Absence           *                             
000400*>    Transactions                          *                             
000500*>*******************************************                             
000600*>  File size 22 bytes (line sequential).                                 
000700*>                                                                        
000800*> 04/02/26 vbc - Created - absence transaction layout, taken             
000900*>                from the pyhrs hours-detail shape.                      
001000*>                                                                        
001100     FD  WF-Absence-File.                                                 
001200*>                                                                        
001300     01  WF-Absence-Record.                                               
001400         03  Abs-Emp-Id           pic 9(6).                               
001500         03  Abs-Date             pic 9(8).   *> ccyymmdd                 
001600         03  Abs-Leave-Type-Id    pic 9(6).                               
001700         03  Abs-Kind             pic 9(2).   *> absence category code    
001800        03  filler               pic x(01).                               
