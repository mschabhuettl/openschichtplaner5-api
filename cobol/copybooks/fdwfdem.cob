000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Staffing          *                             
000400*>    Demand Rules File                     *                             
000500*>*******************************************                             
000600*>  File size 19 bytes (line sequential).                                 
000700*>                                                                        
000800*> 04/02/26 vbc - Created - staffing demand rule layout.                  
000900*>                                                                        
001000     FD  WF-Demand-File.                                                  
001100*>                                                                        
001200     01  WF-Demand-Record.                                                
001300         03  Dem-Shift-Id         pic 9(6).                               
001400         03  Dem-Workplace-Id     pic 9(6).   *> zero = none              
001500         03  Dem-Min-Staff        pic 9(3).                               
001600         03  Dem-Max-Staff        pic 9(3).                               
001700         03  Dem-Weekday          pic 9(1).   *> 1=Mon..7=Sun, 0=any      
001800        03  filler               pic x(01).                               
