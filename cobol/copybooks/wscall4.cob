000100*>*******************************************                             
000200*>                                          *                             
000300*>  Linkage Record For Call To wf004        *                             
000400*>     Date Validation / Calendar Utility   *                             
000500*>*******************************************                             
000600*>                                                                        
000700*> 05/02/26 vbc - Created, semi-sourced from wscall.cob shape             
000800*>                used elsewhere in the suite for module linkage.         
000900*>                                                                        
001000 01  WF-Date-Linkage.                                                     
001100     03  WFD-Function             pic 9.      *> 1=days-in-month          
001200                                               *> 2=day-of-week           
001300                                               *> 3=leap-year test        
001400     03  WFD-Ccyy                 pic 9(4).                               
001500     03  WFD-Mm                   pic 9(2).                               
001600     03  WFD-Dd                   pic 9(2).                               
001700     03  WFD-Days-In-Month        pic 9(2).                               
001800     03  WFD-Day-Of-Week          pic 9(1).   *> 1=Mon..7=Sun             
001900     03  WFD-Leap-Year-Flag       pic x(01).  *> Y or N                   
002000     03  filler                   pic x(01).                              
