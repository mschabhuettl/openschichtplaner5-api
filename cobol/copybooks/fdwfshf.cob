000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Shift Definition  *                             
000400*>      Master File. Uses Shf-Id as key     *                             
000500*>*******************************************                             
000600*>  File size 36 bytes (line sequential).                                 
000700*>                                                                        
000800*> 04/02/26 vbc - Created - shift type master extract layout.             
000900*> 11/02/26 vbc - Added trailing filler byte for growth.                  
001000*>                                                                        
001100     FD  WF-Shiftdef-File.                                                
001200*>                                                                        
001300     01  WF-Shiftdef-Record.                                              
001400         03  Shf-Id               pic 9(6).                               
001500         03  Shf-Name             pic x(20).  *> e.g. "FRUEHDIENST"       
001600         03  Shf-Shortname        pic x(02).  *> roster cell code e.g. "FD
001700         03  Shf-Start-Time       pic 9(4).   *> HHMM                     
001800         03  Shf-End-Time         pic 9(4).   *> HHMM                     
001900         03  filler               pic x(01).                              
