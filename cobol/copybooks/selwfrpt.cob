000100*>****************************************************                    
000200*>                                                    *                   
000300*>   File Select For Analytics Report (132 col Print O/P)*                
000400*>       Key field: none - print O/P                   *                  
000500*>****************************************************                    
000600*>                                                                        
000700*> 04/02/26 vbc - Created for Workforce Scheduling extract.               
000800*>                                                                        
000900     select   WF-Report-File  assign to "REPORT"                          
001000              organization  is line sequential                            
001100              file status   is WF-Rpt-Status.                             
