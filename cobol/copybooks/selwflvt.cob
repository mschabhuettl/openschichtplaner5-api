000100*>****************************************************                    
000200*>                                                    *                   
000300*>   File Select For Leave Type Master               *                    
000400*>       Key field: Lvt-Id                             *                  
000500*>****************************************************                    
000600*>                                                                        
000700*> 04/02/26 vbc - Created for Workforce Scheduling extract.               
000800*>                                                                        
000900     select   WF-Leavtype-File  assign to "LEAVTYPE"                      
001000              organization  is line sequential                            
001100              file status   is WF-Lvt-Status.                             
